000100******************************************************************
000200*    BDCTLTOT   -  TOTALES DE CONTROL ENTRE PASOS DEL LOTE       *
000300*    APLICACION : BIBLIOTECA DIGITAL                             *
000400*    DESCRIPCION: BDPR1B01 (PASO 1, TRANSACCIONES) ESCRIBE UN    *
000500*                 UNICO REGISTRO CON SUS TOTALES AL TERMINAR;    *
000600*                 BDAL1B01 (PASO 2, ALERTAS Y REPORTES) LO LEE   *
000700*                 PARA IMPRIMIR EL PIE DE TOTALES COMBINADO.     *
000800*    MANT.       : 1983-04-11  EDR   TCK-0001    ALTA INICIAL     *
000900******************************************************************
001000 01  BD-CONTROL-TOTALES.                                          TCK-0001
001100     02  CTL-PRESTAMOS-EMITIDOS  PIC 9(05).
001200     02  CTL-PRESTAMOS-DEVUELTOS PIC 9(05).
001300     02  CTL-PRESTAMOS-RENOVADOS PIC 9(05).
001400     02  CTL-PRESTAMOS-RECHAZADOS PIC 9(05).
001500     02  CTL-RESERVAS-CREADAS    PIC 9(05).
001600     02  CTL-RESERVAS-CANCELADAS PIC 9(05).
001700     02  CTL-RESERVAS-CONVERTIDAS PIC 9(05).
001800     02  CTL-RESERVAS-RECHAZADAS PIC 9(05).
001900     02  CTL-FECHA-CORTE         PIC X(10).
002000     02  CTL-FILLER              PIC X(10).
