000100******************************************************************
000200* FECHA       : 02/09/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ (EDR)                       *
000400* APLICACION  : BIBLIOTECA DIGITAL                                *
000500* PROGRAMA    : BDAL1B01                                         *
000600* TIPO        : BATCH - PASO 2 DE 2                              *
000700* DESCRIPCION : LEE LOS MAESTROS YA ACTUALIZADOS POR BDPR1B01     *
000800*             : (RECURSO, SOCIOS, PRESTAMOS Y RESERVAS); EMITE   *
000900*             : LAS ALERTAS DE VENCIMIENTO Y DE DISPONIBILIDAD,  *
001000*             : IMPRIME LOS REPORTES DE RECURSOS MAS PRESTADOS,  *
001100*             : SOCIOS MAS ACTIVOS Y PRESTAMOS POR CATEGORIA, Y  *
001200*             : CIERRA CON EL PIE DE TOTALES COMBINADO DEL LOTE. *
001300* ARCHIVOS    : RECURSO=C,USUARIO=C,PRESTAMO=C,RESERVA=C,        *
001400*             : BDCTLTOT=C,NOTIFIC=A,REPORTES=A                  *
001500* ACCION (ES) : NO APLICA (LOTE DIARIO, NO INTERACTIVO)          *
001600* INSTALADO   : 02/09/1987                                       *
001700* BPM/RATIONAL: TCK-0028                                         *
001800* NOMBRE      : ALERTAS Y REPORTES - BIBLIOTECA DIGITAL          *
001900******************************************************************
002000* HISTORIAL DE CAMBIOS                                           *
002100* ---------------------------------------------------------------*
002200* FECHA      PROGRAMADOR   TICKET        DESCRIPCION             *
002300* ---------- ------------- ------------- ----------------------- *
002400* 02/09/1987 EDR           TCK-0028      ALTA INICIAL. SEPARA LA *
002500*                                        IMPRESION DE MORAS Y    *
002600*                                        REPORTES DEL PASO 1.    *
002700* 14/05/1990 EDR           TCK-0052      SE AGREGA LA ALERTA DE  *
002800*                                        DISPONIBILIDAD PARA LOS*
002900*                                        SOCIOS EN COLA.         *
003000* 09/03/1994 MQR           TCK-0088      SE AGREGAN LOS REPORTES *
003100*                                        DE RECURSOS MAS         *
003200*                                        PRESTADOS Y SOCIOS MAS  *
003300*                                        ACTIVOS, VIA SORT.      *
003400* 21/10/1998 MQR           TCK-0117      REVISION Y2K: FECHA DE  *
003500*                                        CORTE VIENE EN 4        *
003600*                                        DIGITOS DE ANO DESDE    *
003700*                                        BDCTLTOT.               *
003800* 19/06/2004 PDR           TCK-0234      SE AGREGA EL REPORTE DE *
003900*                                        PRESTAMOS POR CATEGORIA *
004000*                                        Y EL PIE COMBINADO CON  *
004100*                                        LOS TOTALES DEL PASO 1. *
004200* 30/06/2004 PDR           TCK-0239      SE CORRIGE EL TOTAL DE  *
004300*                                        702-IMPRIMIR-SORT-CATE- *
004400*                                        GORIAS: WKS-SUBINDICE2  *
004500*                                        NO SE REINICIABA Y      *
004600*                                        ARRASTRABA EL INDICE DE *
004700*                                        RESERVAS DE LA SECCION  *
004800*                                        400, INFLANDO EL TOTAL. *
004900*                                        SE QUITAN TAMBIEN DOS   *
005000*                                        MOVE 0 QUE NO APLICABAN.*
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.                    BDAL1B01.
005400 AUTHOR.                        ERICK DANIEL RAMIREZ.
005500 INSTALLATION.                  BIBLIOTECA DIGITAL - AREA LOTES.
005600 DATE-WRITTEN.                  02/09/1987.
005700 DATE-COMPILED.                 19/06/2004.
005800 SECURITY.                      USO INTERNO AREA DE SISTEMAS.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500******************************************************************
006600*              A R C H I V O S   D E   E N T R A D A
006700******************************************************************
006800     SELECT RECURSO  ASSIGN   TO RECURSO
006900            ORGANIZATION     IS LINE SEQUENTIAL
007000            FILE STATUS      IS FS-RECURSO
007100                                FSE-RECURSO.
007200     SELECT USUARIO  ASSIGN   TO USUARIO
007300            ORGANIZATION     IS LINE SEQUENTIAL
007400            FILE STATUS      IS FS-USUARIO
007500                                FSE-USUARIO.
007600     SELECT PRESTAMO ASSIGN   TO PRESTAMO
007700            ORGANIZATION     IS LINE SEQUENTIAL
007800            FILE STATUS      IS FS-PRESTAMO
007900                                FSE-PRESTAMO.
008000     SELECT RESERVA  ASSIGN   TO RESERVA
008100            ORGANIZATION     IS LINE SEQUENTIAL
008200            FILE STATUS      IS FS-RESERVA
008300                                FSE-RESERVA.
008400     SELECT BDCTLTOT ASSIGN   TO BDCTLTOT
008500            ORGANIZATION     IS LINE SEQUENTIAL
008600            FILE STATUS      IS FS-CTLTOT.
008700******************************************************************
008800*              A R C H I V O S   D E   S A L I D A
008900******************************************************************
009000     SELECT NOTIFIC  ASSIGN   TO NOTIFIC
009100            ORGANIZATION     IS LINE SEQUENTIAL
009200            FILE STATUS      IS FS-NOTIFIC.
009300     SELECT REPORTES ASSIGN   TO REPORTES
009400            ORGANIZATION     IS LINE SEQUENTIAL
009500            FILE STATUS      IS FS-REPORTES.
009600******************************************************************
009700*              A R C H I V O S   D E   T R A B A J O  ( S O R T )
009800******************************************************************
009900     SELECT WORKSORT ASSIGN   TO SORTWK1.
010000     SELECT CATSORT  ASSIGN   TO SORTWK2.                         TCK-0234
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400*1 -->MAESTRO DE CATALOGO DE RECURSOS (SOLO LECTURA)
010500 FD RECURSO.
010600     COPY BDRECURS.
010700*2 -->MAESTRO DE SOCIOS (SOLO LECTURA)
010800 FD USUARIO.
010900     COPY BDUSUARI.
011000*3 -->MAESTRO DE PRESTAMOS (SOLO LECTURA)
011100 FD PRESTAMO.
011200     COPY BDPRESTA.
011300*4 -->MAESTRO DE RESERVAS (SOLO LECTURA)
011400 FD RESERVA.
011500     COPY BDRESERV.
011600*5 -->TOTALES DE CONTROL DEL PASO 1
011700 FD BDCTLTOT.
011800     COPY BDCTLTOT.
011900*6 -->BITACORA DE NOTIFICACIONES (CONTINUA LA DEL PASO 1)
012000 FD NOTIFIC.
012100 01  REG-NOTIFIC                 PIC X(80).
012200*7 -->REPORTES IMPRESOS DEL LOTE
012300 FD REPORTES.
012400 01  REG-REPORTE                 PIC X(80).
012500*8 -->ARCHIVO DE TRABAJO PARA EL SORT DE RANKING
012600 SD  WORKSORT.
012700 01  WKS-REG-SORT.
012800     02 SRT-CONTEO-DESC          PIC 9(05).
012900     02 SRT-SECUENCIA-ASC        PIC 9(04).
013000     02 SRT-ID                   PIC X(10).
013100     02 SRT-TEXTO                PIC X(40).
013200     02 SRT-CONTEO-IMP           PIC 9(05).
013300     02 FILLER                   PIC X(16).
013400*9 -->ARCHIVO DE TRABAJO PARA EL SORT DEL LISTADO DE CATALOGO
013500*     (COMPARADOR-RECURSO)
013600 SD  CATSORT.
013700 01  WKS-REG-CATSORT.
013800     02 CLS-CLAVE-ORDEN          PIC X(40).
013900     02 CLS-SECUENCIA-ASC        PIC 9(04).
014000     02 CLS-ID                   PIC X(10).
014100     02 CLS-TITULO               PIC X(40).
014200     02 CLS-ESTADO               PIC X(10).
014300     02 CLS-AUTOR                PIC X(30).
014400     02 CLS-CATEGORIA            PIC X(12).
014500     02 FILLER                   PIC X(06).
014600
014700 WORKING-STORAGE SECTION.
014800******************************************************************
014900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015000******************************************************************
015100 01 WKS-FS-STATUS.
015200    02 WKS-STATUS.
015300       04 FS-RECURSO              PIC 9(02) VALUE ZEROES.
015400       04 FSE-RECURSO.
015500          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015600          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015700          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
015800       04 FS-USUARIO              PIC 9(02) VALUE ZEROES.
015900       04 FSE-USUARIO.
016000          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016100          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016200          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016300       04 FS-PRESTAMO             PIC 9(02) VALUE ZEROES.
016400       04 FSE-PRESTAMO.
016500          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016600          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016700          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016800       04 FS-RESERVA              PIC 9(02) VALUE ZEROES.
016900       04 FSE-RESERVA.
017000          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017100          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017200          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017300       04 FS-CTLTOT               PIC 9(02) VALUE ZEROES.
017400       04 FS-NOTIFIC              PIC 9(02) VALUE ZEROES.
017500       04 FS-REPORTES             PIC 9(02) VALUE ZEROES.
017600*      VARIABLES RUTINA DE FSE
017700    02 PROGRAMA                   PIC X(08) VALUE "BDAL1B01".
017800    02 ARCHIVO                    PIC X(08) VALUE SPACES.
017900    02 ACCION                     PIC X(10) VALUE SPACES.
018000    02 LLAVE                      PIC X(32) VALUE SPACES.
018100******************************************************************
018200*              B A N D E R A S   D E   C O N T R O L             *
018300******************************************************************
018400 01 WKS-FLAGS.
018500    02 WKS-FIN-RECURSO            PIC 9(01) VALUE ZEROES.
018600       88 FIN-RECURSO                       VALUE 1.
018700    02 WKS-FIN-USUARIO            PIC 9(01) VALUE ZEROES.
018800       88 FIN-USUARIO                       VALUE 1.
018900    02 WKS-FIN-PRESTAMO           PIC 9(01) VALUE ZEROES.
019000       88 FIN-PRESTAMO                      VALUE 1.
019100    02 WKS-FIN-RESERVA            PIC 9(01) VALUE ZEROES.
019200       88 FIN-RESERVA                       VALUE 1.
019300    02 WKS-FIN-SORT               PIC 9(01) VALUE ZEROES.
019400       88 FIN-SORT                          VALUE 1.
019500    02 WKS-RECURSO-ENCONTRADO     PIC 9(01) VALUE ZEROES.
019600       88 RECURSO-ENCONTRADO                VALUE 1.
019700    02 WKS-USUARIO-ENCONTRADO     PIC 9(01) VALUE ZEROES.
019800       88 USUARIO-ENCONTRADO                VALUE 1.
019900    02 WKS-CATEGORIA-ENCONTRADA   PIC 9(01) VALUE ZEROES.
020000       88 CATEGORIA-ENCONTRADA              VALUE 1.
020100    02 WKS-YA-NOTIFICADO          PIC 9(01) VALUE ZEROES.
020200       88 YA-NOTIFICADO                      VALUE 1.
020300    02 FILLER                     PIC X(02).
020400******************************************************************
020500*         T A B L A   D E   C A T A L O G O   D E   R E C U R S O S
020600******************************************************************
020700 01 WKS-TABLA-RECURSOS.
020800    02 WKS-REC-ENTRADA            OCCURS 2000 TIMES
020900                                   INDEXED BY IDX-RECURSO.
021000       03 TRC-RAW                 PIC X(186).
021100       03 TRC-CAMPOS REDEFINES TRC-RAW.
021200          04 TRC-TIPO             PIC X(01).
021300          04 TRC-ID               PIC X(10).
021400          04 TRC-TITULO           PIC X(40).
021500          04 TRC-CATEGORIA        PIC X(12).
021600          04 TRC-ESTADO           PIC X(10).
021700             88 TRC-DISPONIBLE             VALUE "DISPONIBLE".
021800             88 TRC-PRESTADO               VALUE "PRESTADO".
021900             88 TRC-RESERVADO              VALUE "RESERVADO".
022000          04 FILLER               PIC X(113).
022100       03 WKS-CNT-PREST-RECURSO   PIC 9(05) COMP VALUE ZEROES.
022200 01 WKS-TOTAL-RECURSOS             PIC 9(04) COMP VALUE ZEROES.
022300******************************************************************
022400*         T A B L A   D E   S O C I O S
022500******************************************************************
022600 01 WKS-TABLA-USUARIOS.
022700    02 WKS-USU-ENTRADA            OCCURS 2000 TIMES
022800                                   INDEXED BY IDX-USUARIO.
022900       03 TBU-ID-USUARIO          PIC 9(09).
023000       03 TBU-NOMBRE              PIC X(20).
023100       03 TBU-APELLIDO            PIC X(20).
023200       03 WKS-CNT-PREST-USUARIO   PIC 9(05) COMP VALUE ZEROES.
023300 01 WKS-TOTAL-USUARIOS             PIC 9(04) COMP VALUE ZEROES.
023400******************************************************************
023500*         T A B L A   D E   P R E S T A M O S
023600******************************************************************
023700 01 WKS-TABLA-PRESTAMOS.
023800    02 WKS-PRE-ENTRADA            OCCURS 5000 TIMES
023900                                   INDEXED BY IDX-PRESTAMO.
024000       03 TBP-ID-PRESTAMO         PIC X(10).
024100       03 TBP-ID-RECURSO          PIC X(10).
024200       03 TBP-ID-USUARIO          PIC 9(09).
024300       03 TBP-FECHA-PRESTAMO      PIC X(10).
024400       03 TBP-FECHA-DEVOLUCION    PIC X(10).
024500       03 TBP-DIAS-EXTENSION      PIC 9(03).
024600       03 TBP-ACTIVO              PIC X(01).
024700          88 TBP-ES-ACTIVA                  VALUE "S".
024800          88 TBP-ES-CERRADA                 VALUE "N".
024900       03 FILLER                  PIC X(05).
025000 77 WKS-TOTAL-PRESTAMOS            PIC 9(04) COMP VALUE ZEROES.
025100******************************************************************
025200*         T A B L A   D E   R E S E R V A S
025300******************************************************************
025400 01 WKS-TABLA-RESERVAS.
025500    02 WKS-RES-ENTRADA            OCCURS 2000 TIMES
025600                                   INDEXED BY IDX-RESERVA.
025700       03 TBR-ID-RESERVA          PIC X(10).
025800       03 TBR-ID-RECURSO          PIC X(10).
025900       03 TBR-ID-USUARIO          PIC 9(09).
026000       03 TBR-FECHA-RESERVA       PIC X(10).
026100       03 TBR-PRIORIDAD           PIC 9(03).
026200       03 TBR-ACTIVA              PIC X(01).
026300          88 TBR-ES-ACTIVA                  VALUE "S".
026400          88 TBR-ES-CERRADA                 VALUE "N".
026500       03 FILLER                  PIC X(05).
026600 77 WKS-TOTAL-RESERVAS             PIC 9(04) COMP VALUE ZEROES.
026700******************************************************************
026800*   T A B L A   D E   N O T I F I C A D O S   ( A L E R T A S    *
026900*   D E   D I S P O N I B I L I D A D,  D E D U P E   DEL LOTE ) *
027000******************************************************************
027100 01 WKS-TABLA-NOTIFICADOS.
027200    02 WKS-NOT-ENTRADA            OCCURS 5000 TIMES
027300                                   INDEXED BY IDX-NOTIFICADO.
027400       03 NOT-ID-RECURSO          PIC X(10).
027500       03 NOT-ID-USUARIO          PIC 9(09).
027600       03 FILLER                  PIC X(05).
027700 01 WKS-TOTAL-NOTIFICADOS          PIC 9(04) COMP VALUE ZEROES.
027800******************************************************************
027900*   T A B L A   D E   C A T E G O R I A S   ( R E P O R T E  3 ) *
028000******************************************************************
028100 01 WKS-TABLA-CATEGORIAS.
028200    02 WKS-CAT-ENTRADA            OCCURS 30 TIMES
028300                                   INDEXED BY IDX-CATEGORIA.
028400       03 CAT-CODIGO              PIC X(12).
028500       03 CAT-CONTEO              PIC 9(05) COMP.
028600       03 FILLER                  PIC X(05).
028700 01 WKS-TOTAL-CATEGORIAS           PIC 9(04) COMP VALUE ZEROES.
028800 01 WKS-CATEGORIA-DEFECTO          PIC X(12) VALUE "NO_FICCION".
028900******************************************************************
029000*      T O T A L E S   D E L   P A S O   1  ( C A R G A D O S    *
029100*      D E S D E   B D C T L T O T )                             *
029200******************************************************************
029300 01 WKS-CTL-PASO1.
029400    02 WKS-CTL1-PRESTAMOS-EMIT     PIC 9(05).
029500    02 WKS-CTL1-PRESTAMOS-DEV      PIC 9(05).
029600    02 WKS-CTL1-PRESTAMOS-RENOV    PIC 9(05).
029700    02 WKS-CTL1-PRESTAMOS-RECH     PIC 9(05).
029800    02 WKS-CTL1-RESERVAS-CREA      PIC 9(05).
029900    02 WKS-CTL1-RESERVAS-CANC      PIC 9(05).
030000    02 WKS-CTL1-RESERVAS-CONV      PIC 9(05).
030100    02 WKS-CTL1-RESERVAS-RECH      PIC 9(05).
030200    02 WKS-HOY                     PIC X(10).
030300******************************************************************
030400*      C O N T A D O R E S   D E L   P A S O   2                 *
030500******************************************************************
030600 01 WKS-CONTADORES-PASO2.
030700    02 WKS-CNT-DUE-MANANA          PIC 9(05) COMP VALUE ZEROES.
030800    02 WKS-CNT-DUE-HOY             PIC 9(05) COMP VALUE ZEROES.
030900    02 WKS-CNT-VENCIDOS            PIC 9(05) COMP VALUE ZEROES.
031000    02 WKS-CNT-ALERTAS-DISP        PIC 9(05) COMP VALUE ZEROES.
031100    02 FILLER                      PIC X(02).
031200******************************************************************
031300*      A R E A   D E   E N L A C E   C O N   B D F C 1 S 0 0
031400******************************************************************
031500 01 WKS-PARAMETROS-FECHA.
031600    02 WKS-PF-FUNCION              PIC X(01).
031700    02 WKS-PF-FECHA-1              PIC X(10).
031800    02 WKS-PF-FECHA-2              PIC X(10).
031900    02 WKS-PF-DIAS                 PIC S9(05).
032000    02 WKS-PF-FECHA-RESULTADO      PIC X(10).
032100    02 WKS-PF-DIAS-RESULTADO       PIC S9(07).
032200    02 FILLER                      PIC X(03).
032300******************************************************************
032400*      L I N E A   D E   N O T I F I C A C I O N / R E P O R T E *
032500******************************************************************
032600 01 WKS-LINEA-NOTIF                PIC X(80) VALUE SPACES.
032700 01 WKS-LINEA-NOTIF-R REDEFINES WKS-LINEA-NOTIF.
032800    02 WKS-LN-TIPO                 PIC X(12).
032900    02 WKS-LN-ID                   PIC X(12).
033000    02 WKS-LN-TEXTO                PIC X(56).
033100 01 WKS-LINEA-REPORTE               PIC X(80) VALUE SPACES.
033200 01 WKS-LR-ENCABEZADO REDEFINES WKS-LINEA-REPORTE.
033300    02 WKS-LRE-TEXTO                PIC X(80).
033400 01 WKS-LR-RANKING REDEFINES WKS-LINEA-REPORTE.
033500    02 WKS-LRR-RANK                 PIC ZZ9.
033600    02 FILLER                       PIC X(02).
033700    02 WKS-LRR-ID                   PIC X(10).
033800    02 FILLER                       PIC X(02).
033900    02 WKS-LRR-DESC                 PIC X(40).
034000    02 FILLER                       PIC X(02).
034100    02 WKS-LRR-CONTEO               PIC ZZZZ9.
034200    02 FILLER                       PIC X(15).
034300 01 WKS-LR-CATEGORIA REDEFINES WKS-LINEA-REPORTE.
034400    02 WKS-LRC-CATEGORIA            PIC X(12).
034500    02 FILLER                       PIC X(03).
034600    02 WKS-LRC-CONTEO               PIC ZZZZ9.
034700    02 FILLER                       PIC X(60).
034800******************************************************************
034900*              V A R I A S   D E   T R A B A J O                *
035000******************************************************************
035100 01 WKS-SUBINDICE                  PIC 9(04) COMP VALUE ZEROES.
035200 01 WKS-SUBINDICE2                 PIC 9(04) COMP VALUE ZEROES.
035300 01 WKS-RANK                       PIC 9(03) COMP VALUE ZEROES.
035400 01 WKS-TOP-N                      PIC 9(02) VALUE ZEROES.
035500 01 WKS-ORDEN-CATALOGO             PIC X(01) VALUE "T".
035600     88 ORDEN-TITULO-DESC                   VALUE "D".
035700     88 ORDEN-DISPONIBILIDAD                VALUE "A".
035800     88 ORDEN-AUTOR                         VALUE "U".
035900     88 ORDEN-CATEGORIA                     VALUE "C".
036000     88 ORDEN-TIPO                          VALUE "P".
036100 01 WKS-PARAMETRO-ID-RECURSO       PIC X(10) VALUE SPACES.
036200 01 WKS-PARAMETRO-ID-USUARIO       PIC 9(09) VALUE ZEROES.
036300 01 WKS-PARAMETRO-CATEGORIA        PIC X(12) VALUE SPACES.
036400******************************************************************
036500 PROCEDURE DIVISION.
036600******************************************************************
036700*               S E C C I O N    P R I N C I P A L
036800******************************************************************
036900 000-MAIN SECTION.
037000     PERFORM 050-LEER-PARAMETROS
037100     PERFORM 100-APERTURA-ENTRADA
037200     PERFORM 110-CARGAR-CATALOGO     UNTIL FIN-RECURSO
037300     PERFORM 120-CARGAR-USUARIOS     UNTIL FIN-USUARIO
037400     PERFORM 130-CARGAR-PRESTAMOS    UNTIL FIN-PRESTAMO
037500     PERFORM 140-CARGAR-RESERVAS     UNTIL FIN-RESERVA
037600     PERFORM 150-LEER-CONTROL-TOTALES-PASO1
037700     PERFORM 160-CIERRA-ENTRADA-MAESTROS
037800     PERFORM 170-ABRIR-SALIDAS
037900     PERFORM 200-CONTAR-PRESTAMOS-POR-RECURSO
038000     PERFORM 210-CONTAR-PRESTAMOS-POR-USUARIO
038100     PERFORM 220-CONTAR-PRESTAMOS-POR-CATEGORIA
038200     PERFORM 300-ALERTA-VENCIMIENTO
038300     PERFORM 400-ALERTA-DISPONIBILIDAD
038400     PERFORM 500-REPORTE-RECURSOS-MAS-PRESTADOS
038500     PERFORM 600-REPORTE-USUARIOS-MAS-ACTIVOS
038600     PERFORM 700-REPORTE-CATEGORIAS
038700     PERFORM 750-LISTADO-CATALOGO
038800     PERFORM 800-PIE-TOTALES-COMBINADO
038900     PERFORM 900-CIERRA-ARCHIVOS
039000     GOBACK.
039100 000-MAIN-E. EXIT.
039200
039300******************************************************************
039400*   050-LEER-PARAMETROS : RECIBE POR SYSIN EL TOP-N DE LOS        *
039500*   REPORTES DE RANKING (RECURSOS MAS PRESTADOS Y SOCIOS MAS     *
039600*   ACTIVOS). SI VIENE EN BLANCO O CERO SE USA EL DEFECTO (5).    *
039700******************************************************************
039800 050-LEER-PARAMETROS SECTION.
039900     ACCEPT WKS-TOP-N FROM SYSIN
040000     IF WKS-TOP-N = 0
040100        MOVE 5 TO WKS-TOP-N
040200     END-IF
040300     ACCEPT WKS-ORDEN-CATALOGO FROM SYSIN
040400     IF WKS-ORDEN-CATALOGO = SPACE
040500        MOVE "T" TO WKS-ORDEN-CATALOGO
040600     END-IF.
040700 050-LEER-PARAMETROS-E. EXIT.
040800
040900 100-APERTURA-ENTRADA SECTION.
041000     OPEN INPUT RECURSO
041100     IF FS-RECURSO NOT EQUAL 0
041200        MOVE "RECURSO"  TO ARCHIVO
041300        MOVE "OPEN-IN"  TO ACCION
041400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041500                               FS-RECURSO, FSE-RECURSO
041600        PERFORM 900-CIERRA-ARCHIVOS
041700     END-IF
041800     OPEN INPUT USUARIO
041900     IF FS-USUARIO NOT EQUAL 0
042000        MOVE "USUARIO"  TO ARCHIVO
042100        MOVE "OPEN-IN"  TO ACCION
042200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042300                               FS-USUARIO, FSE-USUARIO
042400        PERFORM 900-CIERRA-ARCHIVOS
042500     END-IF
042600     OPEN INPUT PRESTAMO
042700     IF FS-PRESTAMO NOT EQUAL 0
042800        MOVE "PRESTAMO" TO ARCHIVO
042900        MOVE "OPEN-IN"  TO ACCION
043000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043100                               FS-PRESTAMO, FSE-PRESTAMO
043200        PERFORM 900-CIERRA-ARCHIVOS
043300     END-IF
043400     OPEN INPUT RESERVA
043500     IF FS-RESERVA NOT EQUAL 0
043600        MOVE "RESERVA"  TO ARCHIVO
043700        MOVE "OPEN-IN"  TO ACCION
043800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043900                               FS-RESERVA, FSE-RESERVA
044000        PERFORM 900-CIERRA-ARCHIVOS
044100     END-IF
044200     OPEN INPUT BDCTLTOT
044300     IF FS-CTLTOT NOT EQUAL 0
044400        MOVE "BDCTLTOT" TO ARCHIVO
044500        MOVE "OPEN-IN"  TO ACCION
044600        PERFORM 900-CIERRA-ARCHIVOS
044700     END-IF.
044800 100-APERTURA-ENTRADA-E. EXIT.
044900
045000 110-CARGAR-CATALOGO SECTION.
045100     READ RECURSO NEXT RECORD
045200        AT END
045300           MOVE 1 TO WKS-FIN-RECURSO
045400        NOT AT END
045500           ADD 1                      TO WKS-TOTAL-RECURSOS
045600           SET IDX-RECURSO          TO WKS-TOTAL-RECURSOS
045700           MOVE BD-RECURSO            TO TRC-RAW(IDX-RECURSO)
045800           MOVE 0   TO WKS-CNT-PREST-RECURSO(IDX-RECURSO)
045900     END-READ.
046000 110-CARGAR-CATALOGO-E. EXIT.
046100
046200 120-CARGAR-USUARIOS SECTION.
046300     READ USUARIO NEXT RECORD
046400        AT END
046500           MOVE 1 TO WKS-FIN-USUARIO
046600        NOT AT END
046700           ADD 1                      TO WKS-TOTAL-USUARIOS
046800           SET IDX-USUARIO          TO WKS-TOTAL-USUARIOS
046900           MOVE USR-ID-USUARIO  TO TBU-ID-USUARIO(IDX-USUARIO)
047000           MOVE USR-NOMBRE      TO TBU-NOMBRE(IDX-USUARIO)
047100           MOVE USR-APELLIDO    TO TBU-APELLIDO(IDX-USUARIO)
047200           MOVE 0 TO WKS-CNT-PREST-USUARIO(IDX-USUARIO)
047300     END-READ.
047400 120-CARGAR-USUARIOS-E. EXIT.
047500
047600 130-CARGAR-PRESTAMOS SECTION.
047700     READ PRESTAMO NEXT RECORD
047800        AT END
047900           MOVE 1 TO WKS-FIN-PRESTAMO
048000        NOT AT END
048100           ADD 1                      TO WKS-TOTAL-PRESTAMOS
048200           SET IDX-PRESTAMO         TO WKS-TOTAL-PRESTAMOS
048300           MOVE PRE-ID-PRESTAMO
048400                   TO TBP-ID-PRESTAMO(IDX-PRESTAMO)
048500           MOVE PRE-ID-RECURSO
048600                   TO TBP-ID-RECURSO(IDX-PRESTAMO)
048700           MOVE PRE-ID-USUARIO
048800                   TO TBP-ID-USUARIO(IDX-PRESTAMO)
048900           MOVE PRE-FECHA-PRESTAMO
049000                   TO TBP-FECHA-PRESTAMO(IDX-PRESTAMO)
049100           MOVE PRE-FECHA-DEVOLUCION
049200                   TO TBP-FECHA-DEVOLUCION(IDX-PRESTAMO)
049300           MOVE PRE-DIAS-EXTENSION
049400                   TO TBP-DIAS-EXTENSION(IDX-PRESTAMO)
049500           MOVE PRE-ACTIVO
049600                   TO TBP-ACTIVO(IDX-PRESTAMO)
049700     END-READ.
049800 130-CARGAR-PRESTAMOS-E. EXIT.
049900
050000 140-CARGAR-RESERVAS SECTION.
050100     READ RESERVA NEXT RECORD
050200        AT END
050300           MOVE 1 TO WKS-FIN-RESERVA
050400        NOT AT END
050500           ADD 1                      TO WKS-TOTAL-RESERVAS
050600           SET IDX-RESERVA          TO WKS-TOTAL-RESERVAS
050700           MOVE RES-ID-RESERVA
050800                   TO TBR-ID-RESERVA(IDX-RESERVA)
050900           MOVE RES-ID-RECURSO
051000                   TO TBR-ID-RECURSO(IDX-RESERVA)
051100           MOVE RES-ID-USUARIO
051200                   TO TBR-ID-USUARIO(IDX-RESERVA)
051300           MOVE RES-FECHA-RESERVA
051400                   TO TBR-FECHA-RESERVA(IDX-RESERVA)
051500           MOVE RES-PRIORIDAD
051600                   TO TBR-PRIORIDAD(IDX-RESERVA)
051700           MOVE RES-ACTIVA
051800                   TO TBR-ACTIVA(IDX-RESERVA)
051900     END-READ.
052000 140-CARGAR-RESERVAS-E. EXIT.
052100
052200******************************************************************
052300*   150-LEER-CONTROL-TOTALES-PASO1 : TRAE LOS TOTALES DEL PASO 1 *
052400*   Y LA FECHA DE CORTE (ULTIMA FECHA DE TRANSACCION) QUE SE USA *
052500*   COMO "HOY" EN LA ALERTA DE VENCIMIENTO.                      *
052600******************************************************************
052700 150-LEER-CONTROL-TOTALES-PASO1 SECTION.
052800     READ BDCTLTOT NEXT RECORD
052900        AT END
053000           MOVE SPACES TO WKS-HOY
053100        NOT AT END
053200           MOVE CTL-PRESTAMOS-EMITIDOS
053300                              TO WKS-CTL1-PRESTAMOS-EMIT
053400           MOVE CTL-PRESTAMOS-DEVUELTOS
053500                              TO WKS-CTL1-PRESTAMOS-DEV
053600           MOVE CTL-PRESTAMOS-RENOVADOS
053700                              TO WKS-CTL1-PRESTAMOS-RENOV
053800           MOVE CTL-PRESTAMOS-RECHAZADOS
053900                              TO WKS-CTL1-PRESTAMOS-RECH
054000           MOVE CTL-RESERVAS-CREADAS
054100                              TO WKS-CTL1-RESERVAS-CREA
054200           MOVE CTL-RESERVAS-CANCELADAS
054300                              TO WKS-CTL1-RESERVAS-CANC
054400           MOVE CTL-RESERVAS-CONVERTIDAS
054500                              TO WKS-CTL1-RESERVAS-CONV
054600           MOVE CTL-RESERVAS-RECHAZADAS
054700                              TO WKS-CTL1-RESERVAS-RECH
054800           MOVE CTL-FECHA-CORTE
054900                              TO WKS-HOY
055000     END-READ
055100     CLOSE BDCTLTOT.
055200 150-LEER-CONTROL-TOTALES-PASO1-E. EXIT.
055300
055400 160-CIERRA-ENTRADA-MAESTROS SECTION.
055500     CLOSE RECURSO USUARIO PRESTAMO RESERVA.
055600 160-CIERRA-ENTRADA-MAESTROS-E. EXIT.
055700
055800 170-ABRIR-SALIDAS SECTION.
055900     OPEN EXTEND NOTIFIC
056000     IF FS-NOTIFIC NOT EQUAL 0
056100        MOVE "NOTIFIC"  TO ARCHIVO
056200        MOVE "OPEN-EXT" TO ACCION
056300        PERFORM 900-CIERRA-ARCHIVOS
056400     END-IF
056500     OPEN OUTPUT REPORTES
056600     IF FS-REPORTES NOT EQUAL 0
056700        MOVE "REPORTES" TO ARCHIVO
056800        MOVE "OPEN-OUT" TO ACCION
056900        PERFORM 900-CIERRA-ARCHIVOS
057000     END-IF.
057100 170-ABRIR-SALIDAS-E. EXIT.
057200
057300******************************************************************
057400*   200-CONTAR-PRESTAMOS-POR-RECURSO : REGLA DE REPORTE 1.        *
057500*   CUENTA TODOS LOS PRESTAMOS (ACTIVOS Y CERRADOS) POR RECURSO. *
057600******************************************************************
057700 200-CONTAR-PRESTAMOS-POR-RECURSO SECTION.
057800     PERFORM 201-CONTAR-UN-PRESTAMO-RECURSO
057900        WITH TEST BEFORE
058000        VARYING WKS-SUBINDICE FROM 1 BY 1
058100        UNTIL WKS-SUBINDICE > WKS-TOTAL-PRESTAMOS.
058200 200-CONTAR-PRESTAMOS-POR-RECURSO-E. EXIT.
058300
058400 201-CONTAR-UN-PRESTAMO-RECURSO SECTION.
058500     MOVE TBP-ID-RECURSO(WKS-SUBINDICE) TO WKS-PARAMETRO-ID-RECURSO
058600     PERFORM 910-BUSCAR-RECURSO-POR-ID
058700     IF RECURSO-ENCONTRADO
058800        ADD 1 TO WKS-CNT-PREST-RECURSO(IDX-RECURSO)
058900     END-IF.
059000 201-CONTAR-UN-PRESTAMO-RECURSO-E. EXIT.
059100
059200******************************************************************
059300*   210-CONTAR-PRESTAMOS-POR-USUARIO : REGLA DE REPORTE 2. SOLO   *
059400*   CUENTA PRESTAMOS CERRADOS (HISTORIAL), POR REGLA DE NEGOCIO.  *
059500*   EL ACTIVO (EN CURSO) NO FORMA PARTE DEL HISTORIAL DEL SOCIO.  *
059600******************************************************************
059700 210-CONTAR-PRESTAMOS-POR-USUARIO SECTION.
059800     PERFORM 211-CONTAR-UN-PRESTAMO-USUARIO
059900        WITH TEST BEFORE
060000        VARYING WKS-SUBINDICE FROM 1 BY 1
060100        UNTIL WKS-SUBINDICE > WKS-TOTAL-PRESTAMOS.
060200 210-CONTAR-PRESTAMOS-POR-USUARIO-E. EXIT.
060300
060400 211-CONTAR-UN-PRESTAMO-USUARIO SECTION.
060500     IF TBP-ES-CERRADA(WKS-SUBINDICE)
060600        MOVE TBP-ID-USUARIO(WKS-SUBINDICE)
060700                                   TO WKS-PARAMETRO-ID-USUARIO
060800        PERFORM 920-BUSCAR-USUARIO-POR-ID
060900        IF USUARIO-ENCONTRADO
061000           ADD 1 TO WKS-CNT-PREST-USUARIO(IDX-USUARIO)
061100        END-IF
061200     END-IF.
061300 211-CONTAR-UN-PRESTAMO-USUARIO-E. EXIT.
061400
061500******************************************************************
061600*   220-CONTAR-PRESTAMOS-POR-CATEGORIA : REGLA DE REPORTE 3 Y    *
061700*   REGLA DE NEGOCIO 12 (DEFECTO NO_FICCION SI NO SE DETERMINA). *
061800*   SOLO CUENTA PRESTAMOS CERRADOS.                              *
061900******************************************************************
062000 220-CONTAR-PRESTAMOS-POR-CATEGORIA SECTION.
062100     PERFORM 221-CONTAR-UN-PRESTAMO-CATEGORIA
062200        WITH TEST BEFORE
062300        VARYING WKS-SUBINDICE FROM 1 BY 1
062400        UNTIL WKS-SUBINDICE > WKS-TOTAL-PRESTAMOS.
062500 220-CONTAR-PRESTAMOS-POR-CATEGORIA-E. EXIT.
062600
062700 221-CONTAR-UN-PRESTAMO-CATEGORIA SECTION.
062800     IF TBP-ES-CERRADA(WKS-SUBINDICE)
062900        MOVE TBP-ID-RECURSO(WKS-SUBINDICE)
063000                                   TO WKS-PARAMETRO-ID-RECURSO
063100        PERFORM 910-BUSCAR-RECURSO-POR-ID
063200        IF RECURSO-ENCONTRADO
063300           MOVE TRC-CATEGORIA(IDX-RECURSO)
063400                                   TO WKS-PARAMETRO-CATEGORIA
063500        ELSE
063600           MOVE WKS-CATEGORIA-DEFECTO TO WKS-PARAMETRO-CATEGORIA
063700        END-IF
063800        PERFORM 930-UBICAR-O-CREAR-CATEGORIA
063900        ADD 1 TO CAT-CONTEO(IDX-CATEGORIA)
064000     END-IF.
064100 221-CONTAR-UN-PRESTAMO-CATEGORIA-E. EXIT.
064200
064300******************************************************************
064400*   300-ALERTA-VENCIMIENTO : REGLA DE NEGOCIO 9. CLASIFICA CADA  *
064500*   PRESTAMO ACTIVO EN VENCE-MANANA / VENCE-HOY / VENCIDO        *
064600*   COMPARANDO SU FECHA DE DEVOLUCION CONTRA WKS-HOY.            *
064700******************************************************************
064800 300-ALERTA-VENCIMIENTO SECTION.
064900     PERFORM 301-CLASIFICAR-UN-PRESTAMO
065000        WITH TEST BEFORE
065100        VARYING WKS-SUBINDICE FROM 1 BY 1
065200        UNTIL WKS-SUBINDICE > WKS-TOTAL-PRESTAMOS.
065300 300-ALERTA-VENCIMIENTO-E. EXIT.
065400
065500 301-CLASIFICAR-UN-PRESTAMO SECTION.
065600     IF TBP-ES-ACTIVA(WKS-SUBINDICE)
065700        MOVE "D"                          TO WKS-PF-FUNCION
065800        MOVE TBP-FECHA-DEVOLUCION(WKS-SUBINDICE)
065900                                           TO WKS-PF-FECHA-1
066000        MOVE WKS-HOY                      TO WKS-PF-FECHA-2
066100        CALL "BDFC1S00" USING WKS-PARAMETROS-FECHA
066200        EVALUATE WKS-PF-DIAS-RESULTADO
066300           WHEN 1
066400              ADD 1 TO WKS-CNT-DUE-MANANA
066500              MOVE "VENCE-MANANA"          TO WKS-LN-TIPO
066600              MOVE TBP-ID-PRESTAMO(WKS-SUBINDICE) TO WKS-LN-ID
066700              MOVE "PRESTAMO VENCE MANANA"  TO WKS-LN-TEXTO
066800              WRITE REG-NOTIFIC FROM WKS-LINEA-NOTIF
066900           WHEN 0
067000              ADD 1 TO WKS-CNT-DUE-HOY
067100              MOVE "VENCE-HOY"             TO WKS-LN-TIPO
067200              MOVE TBP-ID-PRESTAMO(WKS-SUBINDICE) TO WKS-LN-ID
067300              MOVE "PRESTAMO VENCE HOY"     TO WKS-LN-TEXTO
067400              WRITE REG-NOTIFIC FROM WKS-LINEA-NOTIF
067500           WHEN OTHER
067600              IF WKS-PF-DIAS-RESULTADO < 0
067700                 ADD 1 TO WKS-CNT-VENCIDOS
067800                 MOVE "VENCIDO"            TO WKS-LN-TIPO
067900                 MOVE TBP-ID-PRESTAMO(WKS-SUBINDICE) TO WKS-LN-ID
068000                 MOVE "PRESTAMO VENCIDO"    TO WKS-LN-TEXTO
068100                 WRITE REG-NOTIFIC FROM WKS-LINEA-NOTIF
068200              END-IF
068300        END-EVALUATE
068400     END-IF.
068500 301-CLASIFICAR-UN-PRESTAMO-E. EXIT.
068600
068700******************************************************************
068800*   400-ALERTA-DISPONIBILIDAD : REGLA DE NEGOCIO 10. PARA CADA   *
068900*   RECURSO DISPONIBLE, AVISA A CADA SOCIO CON RESERVA ACTIVA    *
069000*   SOBRE ESE RECURSO QUE AUN NO HAYA SIDO NOTIFICADO EN ESTE    *
069100*   LOTE.                                                        *
069200******************************************************************
069300 400-ALERTA-DISPONIBILIDAD SECTION.                               TCK-0052
069400     PERFORM 401-REVISAR-UN-RECURSO-DISPONIBLE
069500        WITH TEST BEFORE
069600        VARYING WKS-SUBINDICE FROM 1 BY 1
069700        UNTIL WKS-SUBINDICE > WKS-TOTAL-RECURSOS.
069800 400-ALERTA-DISPONIBILIDAD-E. EXIT.                               TCK-0052
069900
070000 401-REVISAR-UN-RECURSO-DISPONIBLE SECTION.                       TCK-0052
070100     IF TRC-DISPONIBLE(WKS-SUBINDICE)
070200        SET IDX-RECURSO TO WKS-SUBINDICE
070300        PERFORM 410-BUSCAR-RESERVAS-DEL-RECURSO
070400     END-IF.
070500 401-REVISAR-UN-RECURSO-DISPONIBLE-E. EXIT.                       TCK-0052
070600
070700 410-BUSCAR-RESERVAS-DEL-RECURSO SECTION.                         TCK-0052
070800     PERFORM 411-REVISAR-UNA-RESERVA
070900        WITH TEST BEFORE
071000        VARYING WKS-SUBINDICE2 FROM 1 BY 1
071100        UNTIL WKS-SUBINDICE2 > WKS-TOTAL-RESERVAS.
071200 410-BUSCAR-RESERVAS-DEL-RECURSO-E. EXIT.                         TCK-0052
071300
071400 411-REVISAR-UNA-RESERVA SECTION.                                 TCK-0052
071500     IF TBR-ID-RECURSO(WKS-SUBINDICE2) = TRC-ID(IDX-RECURSO)
071600           AND TBR-ES-ACTIVA(WKS-SUBINDICE2)
071700        MOVE TRC-ID(IDX-RECURSO)      TO WKS-PARAMETRO-ID-RECURSO
071800        MOVE TBR-ID-USUARIO(WKS-SUBINDICE2)
071900                                       TO WKS-PARAMETRO-ID-USUARIO
072000        PERFORM 420-YA-NOTIFICADO
072100        IF NOT YA-NOTIFICADO
072200           ADD 1 TO WKS-CNT-ALERTAS-DISP
072300           MOVE "DISPONIBLE"           TO WKS-LN-TIPO
072400           MOVE TRC-ID(IDX-RECURSO)    TO WKS-LN-ID
072500           MOVE "RECURSO DISPONIBLE PARA SOCIO EN RESERVA"
072600                                        TO WKS-LN-TEXTO
072700           WRITE REG-NOTIFIC FROM WKS-LINEA-NOTIF
072800           PERFORM 430-MARCAR-NOTIFICADO
072900        END-IF
073000     END-IF.
073100 411-REVISAR-UNA-RESERVA-E. EXIT.                                 TCK-0052
073200
073300 420-YA-NOTIFICADO SECTION.                                       TCK-0052
073400     MOVE 0 TO WKS-YA-NOTIFICADO
073500     PERFORM 421-COMPARAR-NOTIFICADO
073600        WITH TEST BEFORE
073700        VARYING IDX-NOTIFICADO FROM 1 BY 1
073800        UNTIL IDX-NOTIFICADO > WKS-TOTAL-NOTIFICADOS.
073900 420-YA-NOTIFICADO-E. EXIT.                                       TCK-0052
074000
074100 421-COMPARAR-NOTIFICADO SECTION.                                 TCK-0052
074200     IF NOT-ID-RECURSO(IDX-NOTIFICADO) = WKS-PARAMETRO-ID-RECURSO
074300           AND NOT-ID-USUARIO(IDX-NOTIFICADO)
074400                                       = WKS-PARAMETRO-ID-USUARIO
074500        MOVE 1 TO WKS-YA-NOTIFICADO
074600        SET IDX-NOTIFICADO TO WKS-TOTAL-NOTIFICADOS
074700     END-IF.
074800 421-COMPARAR-NOTIFICADO-E. EXIT.                                 TCK-0052
074900
075000 430-MARCAR-NOTIFICADO SECTION.                                   TCK-0052
075100     ADD 1 TO WKS-TOTAL-NOTIFICADOS
075200     SET IDX-NOTIFICADO TO WKS-TOTAL-NOTIFICADOS
075300     MOVE WKS-PARAMETRO-ID-RECURSO TO NOT-ID-RECURSO(IDX-NOTIFICADO)
075400     MOVE WKS-PARAMETRO-ID-USUARIO TO NOT-ID-USUARIO(IDX-NOTIFICADO).
075500 430-MARCAR-NOTIFICADO-E. EXIT.                                   TCK-0052
075600
075700******************************************************************
075800*   500-REPORTE-RECURSOS-MAS-PRESTADOS : REGLA DE REPORTE 1 Y    *
075900*   REGLA DE NEGOCIO 11 (ORDEN DESCENDENTE POR CONTEO, EMPATES   *
076000*   POR ORDEN DE PRIMERA APARICION, VIA CLAVE SECUNDARIA ASC).   *
076100******************************************************************
076200 500-REPORTE-RECURSOS-MAS-PRESTADOS SECTION.                      TCK-0088
076300     SORT WORKSORT
076400          ON DESCENDING KEY SRT-CONTEO-DESC
076500          ON ASCENDING  KEY SRT-SECUENCIA-ASC
076600          INPUT PROCEDURE  IS 501-CARGAR-SORT-RECURSOS
076700          OUTPUT PROCEDURE IS 502-IMPRIMIR-SORT-RECURSOS.
076800 500-REPORTE-RECURSOS-MAS-PRESTADOS-E. EXIT.                      TCK-0088
076900
077000 501-CARGAR-SORT-RECURSOS SECTION.                                TCK-0088
077100     PERFORM 503-CARGAR-UN-RECURSO-SORT
077200        WITH TEST BEFORE
077300        VARYING WKS-SUBINDICE FROM 1 BY 1
077400        UNTIL WKS-SUBINDICE > WKS-TOTAL-RECURSOS.
077500 501-CARGAR-SORT-RECURSOS-E. EXIT.                                TCK-0088
077600
077700 503-CARGAR-UN-RECURSO-SORT SECTION.                              TCK-0088
077800     MOVE WKS-CNT-PREST-RECURSO(WKS-SUBINDICE) TO SRT-CONTEO-DESC
077900     MOVE WKS-SUBINDICE                        TO SRT-SECUENCIA-ASC
078000     MOVE TRC-ID(WKS-SUBINDICE)                TO SRT-ID
078100     MOVE TRC-TITULO(WKS-SUBINDICE)             TO SRT-TEXTO
078200     MOVE WKS-CNT-PREST-RECURSO(WKS-SUBINDICE) TO SRT-CONTEO-IMP
078300     RELEASE WKS-REG-SORT.
078400 503-CARGAR-UN-RECURSO-SORT-E. EXIT.                              TCK-0088
078500
078600 502-IMPRIMIR-SORT-RECURSOS SECTION.                              TCK-0088
078700     MOVE 0 TO WKS-RANK WKS-FIN-SORT
078800     MOVE "RECURSOS MAS PRESTADOS" TO WKS-LRE-TEXTO
078900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
079000          AFTER ADVANCING C01
079100     PERFORM 504-IMPRIMIR-UNA-LINEA-RECURSO UNTIL FIN-SORT
079200     MOVE SPACES                TO WKS-LINEA-REPORTE
079300     STRING "TOTAL RECURSOS: " WKS-RANK
079400          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
079500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
079600 502-IMPRIMIR-SORT-RECURSOS-E. EXIT.                              TCK-0088
079700
079800 504-IMPRIMIR-UNA-LINEA-RECURSO SECTION.                          TCK-0088
079900     RETURN WORKSORT
080000        AT END
080100           MOVE 1 TO WKS-FIN-SORT
080200        NOT AT END
080300           IF WKS-RANK < WKS-TOP-N
080400              ADD 1 TO WKS-RANK
080500              MOVE SPACES          TO WKS-LINEA-REPORTE
080600              MOVE WKS-RANK        TO WKS-LRR-RANK
080700              MOVE SRT-ID          TO WKS-LRR-ID
080800              MOVE SRT-TEXTO       TO WKS-LRR-DESC
080900              MOVE SRT-CONTEO-IMP  TO WKS-LRR-CONTEO
081000              WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
081100           END-IF
081200     END-RETURN.
081300 504-IMPRIMIR-UNA-LINEA-RECURSO-E. EXIT.                          TCK-0088
081400
081500******************************************************************
081600*   600-REPORTE-USUARIOS-MAS-ACTIVOS : REGLA DE REPORTE 2.       *
081700******************************************************************
081800 600-REPORTE-USUARIOS-MAS-ACTIVOS SECTION.                        TCK-0088
081900     SORT WORKSORT
082000          ON DESCENDING KEY SRT-CONTEO-DESC
082100          ON ASCENDING  KEY SRT-SECUENCIA-ASC
082200          INPUT PROCEDURE  IS 601-CARGAR-SORT-USUARIOS
082300          OUTPUT PROCEDURE IS 602-IMPRIMIR-SORT-USUARIOS.
082400 600-REPORTE-USUARIOS-MAS-ACTIVOS-E. EXIT.                        TCK-0088
082500
082600 601-CARGAR-SORT-USUARIOS SECTION.                                TCK-0088
082700     PERFORM 603-CARGAR-UN-USUARIO-SORT
082800        WITH TEST BEFORE
082900        VARYING WKS-SUBINDICE FROM 1 BY 1
083000        UNTIL WKS-SUBINDICE > WKS-TOTAL-USUARIOS.
083100 601-CARGAR-SORT-USUARIOS-E. EXIT.                                TCK-0088
083200
083300 603-CARGAR-UN-USUARIO-SORT SECTION.                              TCK-0088
083400     MOVE WKS-CNT-PREST-USUARIO(WKS-SUBINDICE) TO SRT-CONTEO-DESC
083500     MOVE WKS-SUBINDICE                        TO SRT-SECUENCIA-ASC
083600     MOVE TBU-ID-USUARIO(WKS-SUBINDICE)        TO SRT-ID
083700     STRING TBU-NOMBRE(WKS-SUBINDICE) " " TBU-APELLIDO(WKS-SUBINDICE)
083800          DELIMITED BY SIZE INTO SRT-TEXTO
083900     MOVE WKS-CNT-PREST-USUARIO(WKS-SUBINDICE) TO SRT-CONTEO-IMP
084000     RELEASE WKS-REG-SORT.
084100 603-CARGAR-UN-USUARIO-SORT-E. EXIT.                              TCK-0088
084200
084300 602-IMPRIMIR-SORT-USUARIOS SECTION.                              TCK-0088
084400     MOVE 0 TO WKS-RANK WKS-FIN-SORT
084500     MOVE "SOCIOS MAS ACTIVOS" TO WKS-LRE-TEXTO
084600     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
084700          AFTER ADVANCING C01
084800     PERFORM 604-IMPRIMIR-UNA-LINEA-USUARIO UNTIL FIN-SORT
084900     MOVE SPACES                TO WKS-LINEA-REPORTE
085000     STRING "TOTAL SOCIOS: " WKS-RANK
085100          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
085200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
085300 602-IMPRIMIR-SORT-USUARIOS-E. EXIT.                              TCK-0088
085400
085500 604-IMPRIMIR-UNA-LINEA-USUARIO SECTION.                          TCK-0088
085600     RETURN WORKSORT
085700        AT END
085800           MOVE 1 TO WKS-FIN-SORT
085900        NOT AT END
086000           IF WKS-RANK < WKS-TOP-N
086100              ADD 1 TO WKS-RANK
086200              MOVE SPACES          TO WKS-LINEA-REPORTE
086300              MOVE WKS-RANK        TO WKS-LRR-RANK
086400              MOVE SRT-ID          TO WKS-LRR-ID
086500              MOVE SRT-TEXTO       TO WKS-LRR-DESC
086600              MOVE SRT-CONTEO-IMP  TO WKS-LRR-CONTEO
086700              WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
086800           END-IF
086900     END-RETURN.
087000 604-IMPRIMIR-UNA-LINEA-USUARIO-E. EXIT.                          TCK-0088
087100
087200******************************************************************
087300*   700-REPORTE-CATEGORIAS : REGLA DE REPORTE 3. UNA LINEA POR   *
087400*   CATEGORIA CONOCIDA, DESCENDENTE POR CONTEO, CON EL TOTAL     *
087500*   GENERAL AL FINAL.                                            *
087600******************************************************************
087700 700-REPORTE-CATEGORIAS SECTION.                                  TCK-0234
087800     SORT WORKSORT
087900          ON DESCENDING KEY SRT-CONTEO-DESC
088000          ON ASCENDING  KEY SRT-SECUENCIA-ASC
088100          INPUT PROCEDURE  IS 701-CARGAR-SORT-CATEGORIAS
088200          OUTPUT PROCEDURE IS 702-IMPRIMIR-SORT-CATEGORIAS.
088300 700-REPORTE-CATEGORIAS-E. EXIT.                                  TCK-0234
088400
088500 701-CARGAR-SORT-CATEGORIAS SECTION.                              TCK-0234
088600     PERFORM 703-CARGAR-UNA-CATEGORIA-SORT
088700        WITH TEST BEFORE
088800        VARYING WKS-SUBINDICE FROM 1 BY 1
088900        UNTIL WKS-SUBINDICE > WKS-TOTAL-CATEGORIAS.
089000 701-CARGAR-SORT-CATEGORIAS-E. EXIT.                              TCK-0234
089100
089200 703-CARGAR-UNA-CATEGORIA-SORT SECTION.                           TCK-0234
089300     MOVE CAT-CONTEO(WKS-SUBINDICE)  TO SRT-CONTEO-DESC
089400     MOVE WKS-SUBINDICE              TO SRT-SECUENCIA-ASC
089500     MOVE SPACES                     TO SRT-ID
089600     MOVE CAT-CODIGO(WKS-SUBINDICE)  TO SRT-TEXTO
089700     MOVE CAT-CONTEO(WKS-SUBINDICE)  TO SRT-CONTEO-IMP
089800     RELEASE WKS-REG-SORT.
089900 703-CARGAR-UNA-CATEGORIA-SORT-E. EXIT.                           TCK-0234
090000
090100 702-IMPRIMIR-SORT-CATEGORIAS SECTION.                            TCK-0239
090200     MOVE 0 TO WKS-FIN-SORT
090300     MOVE 0 TO WKS-SUBINDICE2
090400     MOVE SPACES TO WKS-LINEA-REPORTE
090500     MOVE "PRESTAMOS POR CATEGORIA" TO WKS-LRE-TEXTO
090600     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
090700          AFTER ADVANCING C01
090800     PERFORM 704-IMPRIMIR-UNA-LINEA-CATEGORIA UNTIL FIN-SORT
090900     MOVE SPACES                TO WKS-LINEA-REPORTE
091000     STRING "TOTAL PRESTAMOS: " WKS-SUBINDICE2
091100          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
091200     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
091300 702-IMPRIMIR-SORT-CATEGORIAS-E. EXIT.                            TCK-0234
091400
091500 704-IMPRIMIR-UNA-LINEA-CATEGORIA SECTION.                        TCK-0234
091600     RETURN WORKSORT
091700        AT END
091800           MOVE 1 TO WKS-FIN-SORT
091900        NOT AT END
092000           MOVE SPACES             TO WKS-LINEA-REPORTE
092100           MOVE SRT-TEXTO(1:12)    TO WKS-LRC-CATEGORIA
092200           MOVE SRT-CONTEO-IMP     TO WKS-LRC-CONTEO
092300           ADD SRT-CONTEO-IMP      TO WKS-SUBINDICE2
092400           WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
092500     END-RETURN.
092600 704-IMPRIMIR-UNA-LINEA-CATEGORIA-E. EXIT.                        TCK-0234
092700
092800******************************************************************
092900*   750-LISTADO-CATALOGO : COMPARADOR-RECURSO. IMPRIME EL        *
093000*   CATALOGO COMPLETO ORDENADO SEGUN WKS-ORDEN-CATALOGO (VIENE   *
093100*   POR SYSIN): T=TITULO ASC (DEFECTO), D=TITULO DESC,           *
093200*   A=DISPONIBILIDAD (DISPONIBLE<RESERVADO<PRESTADO), U=AUTOR    *
093300*   ASC (REVISTA SIN AUTOR VA PRIMERO), C=CATEGORIA ASC,         *
093400*   P=TIPO DE RECURSO ALFABETICO.                                *
093500******************************************************************
093600 750-LISTADO-CATALOGO SECTION.                                    TCK-0234
093700     EVALUATE TRUE
093800        WHEN ORDEN-TITULO-DESC
093900           PERFORM 755-LISTADO-TITULO-DESC
094000        WHEN ORDEN-DISPONIBILIDAD
094100           PERFORM 756-LISTADO-DISPONIBILIDAD
094200        WHEN ORDEN-AUTOR
094300           PERFORM 757-LISTADO-AUTOR
094400        WHEN ORDEN-CATEGORIA
094500           PERFORM 758-LISTADO-CATEGORIA
094600        WHEN ORDEN-TIPO
094700           PERFORM 759-LISTADO-TIPO
094800        WHEN OTHER
094900           PERFORM 754-LISTADO-TITULO-ASC
095000     END-EVALUATE.
095100 750-LISTADO-CATALOGO-E. EXIT.                                    TCK-0234
095200
095300 754-LISTADO-TITULO-ASC SECTION.                                  TCK-0234
095400     SORT CATSORT
095500          ON ASCENDING  KEY CLS-CLAVE-ORDEN
095600          ON ASCENDING  KEY CLS-SECUENCIA-ASC
095700          INPUT PROCEDURE  IS 761-CARGAR-SORT-CATALOGO
095800          OUTPUT PROCEDURE IS 762-IMPRIMIR-SORT-CATALOGO.
095900 754-LISTADO-TITULO-ASC-E. EXIT.                                  TCK-0234
096000
096100 755-LISTADO-TITULO-DESC SECTION.                                 TCK-0234
096200     SORT CATSORT
096300          ON DESCENDING KEY CLS-CLAVE-ORDEN
096400          ON ASCENDING  KEY CLS-SECUENCIA-ASC
096500          INPUT PROCEDURE  IS 761-CARGAR-SORT-CATALOGO
096600          OUTPUT PROCEDURE IS 762-IMPRIMIR-SORT-CATALOGO.
096700 755-LISTADO-TITULO-DESC-E. EXIT.                                 TCK-0234
096800
096900 756-LISTADO-DISPONIBILIDAD SECTION.                              TCK-0234
097000     SORT CATSORT
097100          ON ASCENDING  KEY CLS-CLAVE-ORDEN
097200          ON ASCENDING  KEY CLS-SECUENCIA-ASC
097300          INPUT PROCEDURE  IS 761-CARGAR-SORT-CATALOGO
097400          OUTPUT PROCEDURE IS 762-IMPRIMIR-SORT-CATALOGO.
097500 756-LISTADO-DISPONIBILIDAD-E. EXIT.                              TCK-0234
097600
097700 757-LISTADO-AUTOR SECTION.                                       TCK-0234
097800     SORT CATSORT
097900          ON ASCENDING  KEY CLS-CLAVE-ORDEN
098000          ON ASCENDING  KEY CLS-SECUENCIA-ASC
098100          INPUT PROCEDURE  IS 761-CARGAR-SORT-CATALOGO
098200          OUTPUT PROCEDURE IS 762-IMPRIMIR-SORT-CATALOGO.
098300 757-LISTADO-AUTOR-E. EXIT.                                       TCK-0234
098400
098500 758-LISTADO-CATEGORIA SECTION.                                   TCK-0234
098600     SORT CATSORT
098700          ON ASCENDING  KEY CLS-CLAVE-ORDEN
098800          ON ASCENDING  KEY CLS-SECUENCIA-ASC
098900          INPUT PROCEDURE  IS 761-CARGAR-SORT-CATALOGO
099000          OUTPUT PROCEDURE IS 762-IMPRIMIR-SORT-CATALOGO.
099100 758-LISTADO-CATEGORIA-E. EXIT.                                   TCK-0234
099200
099300 759-LISTADO-TIPO SECTION.                                        TCK-0234
099400     SORT CATSORT
099500          ON ASCENDING  KEY CLS-CLAVE-ORDEN
099600          ON ASCENDING  KEY CLS-SECUENCIA-ASC
099700          INPUT PROCEDURE  IS 761-CARGAR-SORT-CATALOGO
099800          OUTPUT PROCEDURE IS 762-IMPRIMIR-SORT-CATALOGO.
099900 759-LISTADO-TIPO-E. EXIT.                                        TCK-0234
100000
100100 761-CARGAR-SORT-CATALOGO SECTION.                                TCK-0234
100200     PERFORM 763-CARGAR-UN-CATALOGO-SORT
100300        WITH TEST BEFORE
100400        VARYING WKS-SUBINDICE FROM 1 BY 1
100500        UNTIL WKS-SUBINDICE > WKS-TOTAL-RECURSOS.
100600 761-CARGAR-SORT-CATALOGO-E. EXIT.                                TCK-0234
100700
100800 763-CARGAR-UN-CATALOGO-SORT SECTION.                             TCK-0234
100900     MOVE WKS-SUBINDICE              TO CLS-SECUENCIA-ASC
101000     MOVE TRC-ID(WKS-SUBINDICE)       TO CLS-ID
101100     MOVE TRC-TITULO(WKS-SUBINDICE)   TO CLS-TITULO
101200     MOVE TRC-ESTADO(WKS-SUBINDICE)   TO CLS-ESTADO
101300     MOVE TRC-CATEGORIA(WKS-SUBINDICE) TO CLS-CATEGORIA
101400     IF TRC-ES-REVISTA(WKS-SUBINDICE)
101500        MOVE SPACES TO CLS-AUTOR
101600     ELSE
101700        MOVE TRC-RAW(WKS-SUBINDICE)(74:30) TO CLS-AUTOR
101800     END-IF
101900     MOVE SPACES TO CLS-CLAVE-ORDEN
102000     EVALUATE TRUE
102100        WHEN ORDEN-TITULO-DESC
102200           MOVE CLS-TITULO                TO CLS-CLAVE-ORDEN
102300        WHEN ORDEN-DISPONIBILIDAD
102400           EVALUATE TRUE
102500              WHEN TRC-DISPONIBLE(WKS-SUBINDICE)
102600                 MOVE "1" TO CLS-CLAVE-ORDEN(1:1)
102700              WHEN TRC-RESERVADO(WKS-SUBINDICE)
102800                 MOVE "2" TO CLS-CLAVE-ORDEN(1:1)
102900              WHEN OTHER
103000                 MOVE "3" TO CLS-CLAVE-ORDEN(1:1)
103100           END-EVALUATE
103200        WHEN ORDEN-AUTOR
103300           MOVE CLS-AUTOR                 TO CLS-CLAVE-ORDEN
103400        WHEN ORDEN-CATEGORIA
103500           MOVE CLS-CATEGORIA             TO CLS-CLAVE-ORDEN
103600        WHEN ORDEN-TIPO
103700           MOVE TRC-TIPO(WKS-SUBINDICE)   TO CLS-CLAVE-ORDEN(1:1)
103800        WHEN OTHER
103900           MOVE CLS-TITULO                TO CLS-CLAVE-ORDEN
104000     END-EVALUATE
104100     INSPECT CLS-CLAVE-ORDEN CONVERTING
104200          "abcdefghijklmnopqrstuvwxyz" TO
104300          "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
104400     RELEASE WKS-REG-CATSORT.
104500 763-CARGAR-UN-CATALOGO-SORT-E. EXIT.                             TCK-0234
104600
104700 762-IMPRIMIR-SORT-CATALOGO SECTION.                              TCK-0234
104800     MOVE 0 TO WKS-FIN-SORT
104900     MOVE SPACES TO WKS-LINEA-REPORTE
105000     MOVE "LISTADO DEL CATALOGO" TO WKS-LRE-TEXTO
105100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
105200          AFTER ADVANCING C01
105300     PERFORM 764-IMPRIMIR-UNA-LINEA-CATALOGO UNTIL FIN-SORT.
105400 762-IMPRIMIR-SORT-CATALOGO-E. EXIT.                              TCK-0234
105500
105600 764-IMPRIMIR-UNA-LINEA-CATALOGO SECTION.                         TCK-0234
105700     RETURN CATSORT
105800        AT END
105900           MOVE 1 TO WKS-FIN-SORT
106000        NOT AT END
106100           MOVE SPACES TO WKS-LINEA-REPORTE
106200           STRING CLS-ID " " CLS-TITULO(1:30) " " CLS-ESTADO
106300                DELIMITED BY SIZE INTO WKS-LRE-TEXTO
106400           WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
106500     END-RETURN.
106600 764-IMPRIMIR-UNA-LINEA-CATALOGO-E. EXIT.                         TCK-0234
106700
106800******************************************************************
106900*   800-PIE-TOTALES-COMBINADO : REPORTE 4. COMBINA LOS TOTALES   *
107000*   DEL PASO 1 (PRESTAMOS Y RESERVAS) CON LOS DE ESTE PASO       *
107100*   (VENCIMIENTOS Y DISPONIBILIDAD).                             *
107200******************************************************************
107300 800-PIE-TOTALES-COMBINADO SECTION.                               TCK-0234
107400     MOVE SPACES TO WKS-LINEA-REPORTE
107500     MOVE "TOTALES DE CONTROL DEL LOTE" TO WKS-LRE-TEXTO
107600     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
107700          AFTER ADVANCING C01
107800     PERFORM 801-IMPRIMIR-UNA-LINEA-TOTAL.
107900 800-PIE-TOTALES-COMBINADO-E. EXIT.                               TCK-0234
108000
108100 801-IMPRIMIR-UNA-LINEA-TOTAL SECTION.                            TCK-0234
108200     MOVE SPACES TO WKS-LINEA-REPORTE
108300     STRING "PRESTAMOS EMITIDOS.....: " WKS-CTL1-PRESTAMOS-EMIT
108400          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
108500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
108600     MOVE SPACES TO WKS-LINEA-REPORTE
108700     STRING "PRESTAMOS DEVUELTOS....: " WKS-CTL1-PRESTAMOS-DEV
108800          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
108900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
109000     MOVE SPACES TO WKS-LINEA-REPORTE
109100     STRING "PRESTAMOS RENOVADOS....: " WKS-CTL1-PRESTAMOS-RENOV
109200          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
109300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
109400     MOVE SPACES TO WKS-LINEA-REPORTE
109500     STRING "PRESTAMOS RECHAZADOS...: " WKS-CTL1-PRESTAMOS-RECH
109600          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
109700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
109800     MOVE SPACES TO WKS-LINEA-REPORTE
109900     STRING "RESERVAS CREADAS.......: " WKS-CTL1-RESERVAS-CREA
110000          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
110100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
110200     MOVE SPACES TO WKS-LINEA-REPORTE
110300     STRING "RESERVAS CANCELADAS....: " WKS-CTL1-RESERVAS-CANC
110400          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
110500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
110600     MOVE SPACES TO WKS-LINEA-REPORTE
110700     STRING "RESERVAS CONVERTIDAS...: " WKS-CTL1-RESERVAS-CONV
110800          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
110900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
111000     MOVE SPACES TO WKS-LINEA-REPORTE
111100     STRING "RESERVAS RECHAZADAS....: " WKS-CTL1-RESERVAS-RECH
111200          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
111300     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
111400     MOVE SPACES TO WKS-LINEA-REPORTE
111500     STRING "PRESTAMOS VENCEN MANANA: " WKS-CNT-DUE-MANANA
111600          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
111700     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
111800     MOVE SPACES TO WKS-LINEA-REPORTE
111900     STRING "PRESTAMOS VENCEN HOY...: " WKS-CNT-DUE-HOY
112000          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
112100     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
112200     MOVE SPACES TO WKS-LINEA-REPORTE
112300     STRING "PRESTAMOS VENCIDOS.....: " WKS-CNT-VENCIDOS
112400          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
112500     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE
112600     MOVE SPACES TO WKS-LINEA-REPORTE
112700     STRING "ALERTAS DE DISPONIBLE..: " WKS-CNT-ALERTAS-DISP
112800          DELIMITED BY SIZE INTO WKS-LRE-TEXTO
112900     WRITE REG-REPORTE FROM WKS-LINEA-REPORTE.
113000 801-IMPRIMIR-UNA-LINEA-TOTAL-E. EXIT.                            TCK-0234
113100
113200******************************************************************
113300*   910-BUSCAR-RECURSO-POR-ID : BUSQUEDA SECUENCIAL EN LA TABLA  *
113400*   DE CATALOGO POR WKS-PARAMETRO-ID-RECURSO.                    *
113500******************************************************************
113600 910-BUSCAR-RECURSO-POR-ID SECTION.
113700     MOVE 0 TO WKS-RECURSO-ENCONTRADO
113800     PERFORM 911-COMPARAR-RECURSO-POR-ID
113900        WITH TEST BEFORE
114000        VARYING WKS-SUBINDICE FROM 1 BY 1
114100        UNTIL WKS-SUBINDICE > WKS-TOTAL-RECURSOS.
114200 910-BUSCAR-RECURSO-POR-ID-E. EXIT.
114300
114400 911-COMPARAR-RECURSO-POR-ID SECTION.
114500     IF TRC-ID(WKS-SUBINDICE) = WKS-PARAMETRO-ID-RECURSO
114600        SET IDX-RECURSO TO WKS-SUBINDICE
114700        MOVE 1 TO WKS-RECURSO-ENCONTRADO
114800        MOVE WKS-TOTAL-RECURSOS TO WKS-SUBINDICE
114900     END-IF.
115000 911-COMPARAR-RECURSO-POR-ID-E. EXIT.
115100
115200******************************************************************
115300*   920-BUSCAR-USUARIO-POR-ID : BUSQUEDA SECUENCIAL EN LA TABLA  *
115400*   DE SOCIOS POR WKS-PARAMETRO-ID-USUARIO.                      *
115500******************************************************************
115600 920-BUSCAR-USUARIO-POR-ID SECTION.
115700     MOVE 0 TO WKS-USUARIO-ENCONTRADO
115800     PERFORM 921-COMPARAR-USUARIO-POR-ID
115900        WITH TEST BEFORE
116000        VARYING WKS-SUBINDICE FROM 1 BY 1
116100        UNTIL WKS-SUBINDICE > WKS-TOTAL-USUARIOS.
116200 920-BUSCAR-USUARIO-POR-ID-E. EXIT.
116300
116400 921-COMPARAR-USUARIO-POR-ID SECTION.
116500     IF TBU-ID-USUARIO(WKS-SUBINDICE) = WKS-PARAMETRO-ID-USUARIO
116600        SET IDX-USUARIO TO WKS-SUBINDICE
116700        MOVE 1 TO WKS-USUARIO-ENCONTRADO
116800        MOVE WKS-TOTAL-USUARIOS TO WKS-SUBINDICE
116900     END-IF.
117000 921-COMPARAR-USUARIO-POR-ID-E. EXIT.
117100
117200******************************************************************
117300*   930-UBICAR-O-CREAR-CATEGORIA : BUSCA WKS-PARAMETRO-CATEGORIA *
117400*   EN LA TABLA DE CATEGORIAS; SI NO EXISTE, LA DA DE ALTA CON   *
117500*   CONTEO CERO (PRIMERA APARICION = ORDEN DE LA TABLA).         *
117600******************************************************************
117700 930-UBICAR-O-CREAR-CATEGORIA SECTION.
117800     MOVE 0 TO WKS-CATEGORIA-ENCONTRADA
117900     PERFORM 931-COMPARAR-CATEGORIA
118000        WITH TEST BEFORE
118100        VARYING WKS-SUBINDICE FROM 1 BY 1
118200        UNTIL WKS-SUBINDICE > WKS-TOTAL-CATEGORIAS
118300     IF NOT CATEGORIA-ENCONTRADA
118400        ADD 1 TO WKS-TOTAL-CATEGORIAS
118500        SET IDX-CATEGORIA TO WKS-TOTAL-CATEGORIAS
118600        MOVE WKS-PARAMETRO-CATEGORIA TO CAT-CODIGO(IDX-CATEGORIA)
118700        MOVE 0                       TO CAT-CONTEO(IDX-CATEGORIA)
118800     END-IF.
118900 930-UBICAR-O-CREAR-CATEGORIA-E. EXIT.
119000
119100 931-COMPARAR-CATEGORIA SECTION.
119200     IF CAT-CODIGO(WKS-SUBINDICE) = WKS-PARAMETRO-CATEGORIA
119300        SET IDX-CATEGORIA TO WKS-SUBINDICE
119400        MOVE 1 TO WKS-CATEGORIA-ENCONTRADA
119500        MOVE WKS-TOTAL-CATEGORIAS TO WKS-SUBINDICE
119600     END-IF.
119700 931-COMPARAR-CATEGORIA-E. EXIT.
119800
119900 900-CIERRA-ARCHIVOS SECTION.
120000     CLOSE RECURSO USUARIO PRESTAMO RESERVA NOTIFIC REPORTES.
120100 900-CIERRA-ARCHIVOS-E. EXIT.
120200
