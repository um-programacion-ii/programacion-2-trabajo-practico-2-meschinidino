000100******************************************************************
000200*    BDRESERV   -  MAESTRO/SALIDA DE RESERVAS                    *
000300*    APLICACION : BIBLIOTECA DIGITAL                             *
000400*    USADO POR  : BDPR1B01, BDAL1B01                             *
000500*    MANT.       : 1983-04-11  EDR   TCK-0001    ALTA INICIAL     *
000600******************************************************************
000700 01  BD-RESERVA.                                                  TCK-0001
000800     02  RES-ID-RESERVA          PIC X(10).
000900     02  RES-ID-RECURSO          PIC X(10).
001000     02  RES-ID-USUARIO          PIC 9(09).
001100     02  RES-FECHA-RESERVA       PIC X(10).
001200     02  RES-PRIORIDAD           PIC 9(03).
001300     02  RES-ACTIVA              PIC X(01).
001400         88  RES-ES-ACTIVA                VALUE "S".
001500         88  RES-ES-CERRADA               VALUE "N".
001600     02  FILLER                  PIC X(07).
