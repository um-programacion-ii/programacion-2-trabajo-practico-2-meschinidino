000100******************************************************************
000200*    BDUSUARI   -  MAESTRO DE SOCIOS (MIEMBROS)                  *
000300*    APLICACION : BIBLIOTECA DIGITAL                             *
000400*    USADO POR  : BDPR1B01, BDAL1B01                             *
000500*    MANT.       : 1983-04-11  EDR   TCK-0001    ALTA INICIAL     *
000600******************************************************************
000700 01  BD-USUARIO.                                                  TCK-0001
000800     02  USR-ID-USUARIO          PIC 9(09).
000900     02  USR-NOMBRE              PIC X(20).
001000     02  USR-APELLIDO            PIC X(20).
001100     02  USR-EMAIL               PIC X(40).
001200     02  USR-TELEFONO            PIC X(15).
001300     02  FILLER                  PIC X(02).
