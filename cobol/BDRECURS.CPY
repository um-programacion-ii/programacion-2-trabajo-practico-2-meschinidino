000100******************************************************************
000200*    BDRECURS   -  MAESTRO DE CATALOGO DE RECURSOS               *
000300*    APLICACION : BIBLIOTECA DIGITAL                             *
000400*    USADO POR  : BDPR1B01, BDAL1B01                             *
000500*    DESCRIPCION: UN SOLO TIPO FISICO DE REGISTRO, DISCRIMINADO  *
000600*                 POR REC-TIPO ('L'=LIBRO 'A'=AUDIOLIBRO         *
000700*                 'R'=REVISTA). LOS CAMPOS PROPIOS DE CADA TIPO  *
000800*                 SE ALMACENAN EN UNA SOLA AREA REDEFINIDA       *
000900*                 (REC-DATOS-VARIABLES), DIMENSIONADA AL MAYOR   *
001000*                 DE LOS TRES (AUDIOLIBRO).                      *
001100*    MANT.       : 1983-04-11  EDR   TCK-0001    ALTA INICIAL     *
001200*    MANT.       : 1998-11-30  EDR   TCK-0112    AMPLIACION DE    *
001300*                 SIGLO EN CAMPOS DE FECHA DE REVISTAS (Y2K)      *
001400*    MANT.       : 2004-07-19  PDR   TCK-0233    SE AGREGA        *
001500*                 FILLER DE RELLENO AL FINAL DEL REGISTRO        *
001600******************************************************************
001700 01  BD-RECURSO.                                                  TCK-0001
001800     02  REC-TIPO                PIC X(01).
001900         88  REC-ES-LIBRO                    VALUE "L".
002000         88  REC-ES-AUDIOLIBRO                VALUE "A".
002100         88  REC-ES-REVISTA                   VALUE "R".
002200     02  REC-IDENTIFICADOR       PIC X(10).
002300     02  REC-TITULO              PIC X(40).
002400     02  REC-CATEGORIA           PIC X(12).
002500     02  REC-ESTADO              PIC X(10).
002600         88  REC-DISPONIBLE                   VALUE "DISPONIBLE".
002700         88  REC-PRESTADO                     VALUE "PRESTADO".
002800         88  REC-RESERVADO                    VALUE "RESERVADO".
002900     02  REC-DATOS-VARIABLES.
003000         03  REC-DATOS-LIBRO.
003100             04  REC-LIB-AUTOR       PIC X(30).
003200             04  REC-LIB-GENERO      PIC X(20).
003300             04  FILLER              PIC X(61).
003400         03  REC-DATOS-AUDIOLIBRO REDEFINES REC-DATOS-LIBRO.
003500             04  REC-AUD-AUTOR       PIC X(30).
003600             04  REC-AUD-NARRADOR    PIC X(30).
003700             04  REC-AUD-DURACION    PIC 9(03)V9(01) COMP-3.
003800             04  REC-AUD-IDIOMA      PIC X(15).
003900             04  REC-AUD-ISBN        PIC X(13).
004000             04  REC-AUD-GENERO      PIC X(20).
004100         03  REC-DATOS-REVISTA    REDEFINES REC-DATOS-LIBRO.
004200             04  REC-REV-EDITORIAL   PIC X(30).
004300             04  REC-REV-FECHA-PUB   PIC X(10).                   TCK-0112
004400             04  REC-REV-ISSN        PIC X(08).
004500             04  REC-REV-NUM-PAGINAS PIC 9(05).
004600             04  FILLER              PIC X(58).
004700     02  FILLER                  PIC X(02).                       TCK-0233
