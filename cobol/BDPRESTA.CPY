000100******************************************************************
000200*    BDPRESTA   -  MAESTRO/SALIDA DE PRESTAMOS                   *
000300*    APLICACION : BIBLIOTECA DIGITAL                             *
000400*    USADO POR  : BDPR1B01, BDAL1B01                             *
000500*    MANT.       : 1983-04-11  EDR   TCK-0001    ALTA INICIAL     *
000600*    MANT.       : 1998-11-30  EDR   TCK-0112    PRE-FIJO DEL      *
000700*                 ID SE FIJA EN "P-" PARA CALZAR CON EL FORMATO  *
000800*                 "P-nnnnnnnn" DEL ESPECIFICADOR ORIGINAL        *
000900******************************************************************
001000 01  BD-PRESTAMO.                                                 TCK-0001
001100     02  PRE-ID-PRESTAMO         PIC X(10).                       TCK-0112
001200     02  PRE-ID-RECURSO          PIC X(10).
001300     02  PRE-ID-USUARIO          PIC 9(09).
001400     02  PRE-FECHA-PRESTAMO      PIC X(10).
001500     02  PRE-FECHA-DEVOLUCION    PIC X(10).
001600     02  PRE-DIAS-EXTENSION      PIC 9(03).
001700     02  PRE-ACTIVO              PIC X(01).
001800         88  PRE-ACTIVA                   VALUE "S".
001900         88  PRE-CERRADA                  VALUE "N".
002000     02  FILLER                  PIC X(07).
