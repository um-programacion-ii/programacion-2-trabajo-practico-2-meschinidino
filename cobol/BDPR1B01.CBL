000100******************************************************************
000200* FECHA       : 11/04/1983                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ (EDR)                       *
000400* APLICACION  : BIBLIOTECA DIGITAL                                *
000500* PROGRAMA    : BDPR1B01                                         *
000600* TIPO        : BATCH - PASO 1 DE 2                              *
000700* DESCRIPCION : LEE EL MAESTRO DE RECURSOS Y EL MAESTRO DE SOCIOS*
000800*             : Y LOS DEJA EN TABLA; PROCESA EL ARCHIVO DE        *
000900*             : TRANSACCIONES DEL LOTE (PRESTAR/DEVOLVER/RENOVAR/*
001000*             : RESERVAR/CANCELAR/CONVERTIR) EN EL ORDEN EN QUE  *
001100*             : VIENEN; REGRABA LOS MAESTROS DE RECURSOS,        *
001200*             : PRESTAMOS Y RESERVAS CON EL ESTADO ACTUALIZADO Y *
001300*             : DEJA LOS TOTALES DE CONTROL PARA EL PASO 2.      *
001400* ARCHIVOS    : RECURSO=A,USUARIO=C,TRANSACC=C,PRESTAMO=A,       *
001500*             : RESERVA=A,NOTIFIC=A,BDCTLTOT=A                   *
001600* ACCION (ES) : NO APLICA (LOTE DIARIO, NO INTERACTIVO)          *
001700* INSTALADO   : 11/04/1983                                       *
001800* BPM/RATIONAL: TCK-0001                                         *
001900* NOMBRE      : LOTE DE PRESTAMOS Y RESERVAS - BIBLIOTECA DIGITAL*
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                           *
002200* ---------------------------------------------------------------*
002300* FECHA      PROGRAMADOR   TICKET        DESCRIPCION             *
002400* ---------- ------------- ------------- ----------------------- *
002500* 11/04/1983 EDR           TCK-0001      ALTA INICIAL. MIGRA LA  *
002600*                                        LOGICA DE MIGRACFS A    *
002700*                                        UN SOLO PASO DE LOTE.   *
002800* 02/09/1987 EDR           TCK-0028      SE AGREGA LA RESERVA DE *
002900*                                        RECURSOS PRESTADOS Y LA *
003000*                                        CONVERSION RESERVA ->   *
003100*                                        PRESTAMO.               *
003200* 17/01/1992 MQR           TCK-0081      SE AGREGA EL ARCHIVO DE *
003300*                                        NOTIFICACIONES POR      *
003400*                                        TRANSACCION APROBADA.   *
003500* 21/10/1998 MQR           TCK-0117      REVISION Y2K: FECHAS DE *
003600*                                        PRESTAMO/RESERVA PASAN  *
003700*                                        A 4 DIGITOS DE AnO EN   *
003800*                                        TODOS LOS MAESTROS.     *
003900* 19/06/2004 PDR           TCK-0234      SE AGREGA EL ARCHIVO DE *
004000*                                        TOTALES DE CONTROL PARA *
004100*                                        QUE EL PASO 2 (BDAL1B01)*
004200*                                        IMPRIMA EL PIE COMBINADO*
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.                    BDPR1B01.
004600 AUTHOR.                        ERICK DANIEL RAMIREZ.
004700 INSTALLATION.                  BIBLIOTECA DIGITAL - AREA LOTES.
004800 DATE-WRITTEN.                  11/04/1983.
004900 DATE-COMPILED.                 19/06/2004.
005000 SECURITY.                      USO INTERNO AREA DE SISTEMAS.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700******************************************************************
005800*              A R C H I V O S   D E   E N T R A D A
005900******************************************************************
006000     SELECT RECURSO  ASSIGN   TO RECURSO
006100            ORGANIZATION     IS LINE SEQUENTIAL
006200            FILE STATUS      IS FS-RECURSO
006300                                FSE-RECURSO.
006400     SELECT USUARIO  ASSIGN   TO USUARIO
006500            ORGANIZATION     IS LINE SEQUENTIAL
006600            FILE STATUS      IS FS-USUARIO
006700                                FSE-USUARIO.
006800     SELECT TRANSACC ASSIGN   TO TRANSACC
006900            ORGANIZATION     IS LINE SEQUENTIAL
007000            FILE STATUS      IS FS-TRANSACC
007100                                FSE-TRANSACC.
007200     SELECT PRESTAMO ASSIGN   TO PRESTAMO
007300            ORGANIZATION     IS LINE SEQUENTIAL
007400            FILE STATUS      IS FS-PRESTAMO
007500                                FSE-PRESTAMO.
007600     SELECT RESERVA  ASSIGN   TO RESERVA
007700            ORGANIZATION     IS LINE SEQUENTIAL
007800            FILE STATUS      IS FS-RESERVA
007900                                FSE-RESERVA.
008000******************************************************************
008100*              A R C H I V O S   D E   S A L I D A
008200******************************************************************
008300     SELECT NOTIFIC  ASSIGN   TO NOTIFIC                          TCK-0081
008400            ORGANIZATION     IS LINE SEQUENTIAL
008500            FILE STATUS      IS FS-NOTIFIC.
008600     SELECT BDCTLTOT ASSIGN   TO BDCTLTOT                         TCK-0234
008700            ORGANIZATION     IS LINE SEQUENTIAL
008800            FILE STATUS      IS FS-CTLTOT.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200*1 -->MAESTRO DE CATALOGO DE RECURSOS (ENTRADA Y REGRABADO)
009300 FD RECURSO.
009400     COPY BDRECURS.
009500*2 -->MAESTRO DE SOCIOS (SOLO LECTURA)
009600 FD USUARIO.
009700     COPY BDUSUARI.
009800*3 -->ARCHIVO DE TRANSACCIONES DEL LOTE (SOLO LECTURA)
009900 FD TRANSACC.
010000     COPY BDTRANSA.
010100*4 -->MAESTRO DE PRESTAMOS (ENTRADA Y REGRABADO)
010200 FD PRESTAMO.
010300     COPY BDPRESTA.
010400*5 -->MAESTRO DE RESERVAS (ENTRADA Y REGRABADO)
010500 FD RESERVA.
010600     COPY BDRESERV.
010700*6 -->BITACORA DE NOTIFICACIONES (SOLO SALIDA)
010800 FD NOTIFIC.
010900 01  REG-NOTIFIC                 PIC X(80).
011000*7 -->TOTALES DE CONTROL PARA EL PASO 2
011100 FD BDCTLTOT.
011200     COPY BDCTLTOT.
011300
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011700******************************************************************
011800 01 WKS-FS-STATUS.
011900    02 WKS-STATUS.
012000       04 FS-RECURSO              PIC 9(02) VALUE ZEROES.
012100       04 FSE-RECURSO.
012200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012500       04 FS-USUARIO              PIC 9(02) VALUE ZEROES.
012600       04 FSE-USUARIO.
012700          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012800          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012900          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013000       04 FS-TRANSACC             PIC 9(02) VALUE ZEROES.
013100       04 FSE-TRANSACC.
013200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013500       04 FS-PRESTAMO             PIC 9(02) VALUE ZEROES.
013600       04 FSE-PRESTAMO.
013700          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013800          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013900          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014000       04 FS-RESERVA              PIC 9(02) VALUE ZEROES.
014100       04 FSE-RESERVA.
014200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
014300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
014400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014500       04 FS-NOTIFIC              PIC 9(02) VALUE ZEROES.
014600       04 FS-CTLTOT               PIC 9(02) VALUE ZEROES.
014700       04 FILLER                  PIC X(02).
014800*      VARIABLES RUTINA DE FSE
014900    02 PROGRAMA                   PIC X(08) VALUE "BDPR1B01".
015000    02 ARCHIVO                    PIC X(08) VALUE SPACES.
015100    02 ACCION                     PIC X(10) VALUE SPACES.
015200    02 LLAVE                      PIC X(32) VALUE SPACES.
015300******************************************************************
015400*              B A N D E R A S   D E   C O N T R O L             *
015500******************************************************************
015600 01 WKS-FLAGS.
015700    02 WKS-FIN-RECURSO            PIC 9(01) VALUE ZEROES.
015800       88 FIN-RECURSO                       VALUE 1.
015900    02 WKS-FIN-USUARIO            PIC 9(01) VALUE ZEROES.
016000       88 FIN-USUARIO                       VALUE 1.
016100    02 WKS-FIN-TRANSACC           PIC 9(01) VALUE ZEROES.
016200       88 FIN-TRANSACC                      VALUE 1.
016300    02 WKS-FIN-PRESTAMO           PIC 9(01) VALUE ZEROES.
016400       88 FIN-PRESTAMO                      VALUE 1.
016500    02 WKS-FIN-RESERVA            PIC 9(01) VALUE ZEROES.
016600       88 FIN-RESERVA                       VALUE 1.
016700    02 WKS-RECURSO-ENCONTRADO     PIC 9(01) VALUE ZEROES.
016800       88 RECURSO-ENCONTRADO                VALUE 1.
016900    02 WKS-PRESTAMO-ENCONTRADO    PIC 9(01) VALUE ZEROES.
017000       88 PRESTAMO-ENCONTRADO               VALUE 1.
017100    02 WKS-RESERVA-ENCONTRADA     PIC 9(01) VALUE ZEROES.
017200       88 RESERVA-ENCONTRADA                VALUE 1.
017300    02 WKS-OTRA-RESERVA-ACTIVA    PIC 9(01) VALUE ZEROES.
017400       88 OTRA-RESERVA-ACTIVA               VALUE 1.
017500    02 FILLER                     PIC X(02).
017600******************************************************************
017700*         T A B L A   D E   C A T A L O G O   D E   R E C U R S O S
017800******************************************************************
017900 01 WKS-TABLA-RECURSOS.
018000    02 WKS-REC-ENTRADA            OCCURS 2000 TIMES
018100                                   INDEXED BY IDX-RECURSO.
018200       03 TRC-RAW                 PIC X(186).
018300       03 TRC-CAMPOS REDEFINES TRC-RAW.
018400          04 TRC-TIPO             PIC X(01).
018500          04 TRC-ID               PIC X(10).
018600          04 TRC-TITULO           PIC X(40).
018700          04 TRC-CATEGORIA        PIC X(12).
018800          04 TRC-ESTADO           PIC X(10).
018900             88 TRC-DISPONIBLE             VALUE "DISPONIBLE".
019000             88 TRC-PRESTADO               VALUE "PRESTADO".
019100             88 TRC-RESERVADO              VALUE "RESERVADO".
019200          04 FILLER               PIC X(113).
019300 01 WKS-TOTAL-RECURSOS             PIC 9(04) COMP VALUE ZEROES.
019400******************************************************************
019500*         T A B L A   D E   S O C I O S
019600******************************************************************
019700 01 WKS-TABLA-USUARIOS.
019800    02 WKS-USU-ENTRADA            OCCURS 2000 TIMES
019900                                   INDEXED BY IDX-USUARIO.
020000       03 TBU-ID-USUARIO          PIC 9(09).
020100       03 TBU-NOMBRE              PIC X(20).
020200       03 TBU-APELLIDO            PIC X(20).
020300       03 FILLER                  PIC X(05).
020400 01 WKS-TOTAL-USUARIOS             PIC 9(04) COMP VALUE ZEROES.
020500******************************************************************
020600*         T A B L A   D E   P R E S T A M O S
020700******************************************************************
020800 01 WKS-TABLA-PRESTAMOS.
020900    02 WKS-PRE-ENTRADA            OCCURS 5000 TIMES
021000                                   INDEXED BY IDX-PRESTAMO.
021100       03 TBP-ID-PRESTAMO         PIC X(10).
021200       03 TBP-ID-RECURSO          PIC X(10).
021300       03 TBP-ID-USUARIO          PIC 9(09).
021400       03 TBP-FECHA-PRESTAMO      PIC X(10).
021500       03 TBP-FECHA-DEVOLUCION    PIC X(10).
021600       03 TBP-DIAS-EXTENSION      PIC 9(03).
021700       03 TBP-ACTIVO              PIC X(01).
021800          88 TBP-ES-ACTIVA                  VALUE "S".
021900          88 TBP-ES-CERRADA                 VALUE "N".
022000       03 FILLER                  PIC X(05).
022100 01 WKS-TOTAL-PRESTAMOS            PIC 9(04) COMP VALUE ZEROES.
022200******************************************************************
022300*         T A B L A   D E   R E S E R V A S
022400******************************************************************
022500 01 WKS-TABLA-RESERVAS.
022600    02 WKS-RES-ENTRADA            OCCURS 2000 TIMES
022700                                   INDEXED BY IDX-RESERVA.
022800       03 TBR-ID-RESERVA          PIC X(10).
022900       03 TBR-ID-RECURSO          PIC X(10).
023000       03 TBR-ID-USUARIO          PIC 9(09).
023100       03 TBR-FECHA-RESERVA       PIC X(10).
023200       03 TBR-PRIORIDAD           PIC 9(03).
023300       03 TBR-ACTIVA              PIC X(01).
023400          88 TBR-ES-ACTIVA                  VALUE "S".
023500          88 TBR-ES-CERRADA                 VALUE "N".
023600       03 FILLER                  PIC X(05).
023700 01 WKS-TOTAL-RESERVAS             PIC 9(04) COMP VALUE ZEROES.
023800******************************************************************
023900*      C O N T A D O R E S   D E   S E C U E N C I A   D E   I D
024000******************************************************************
024100 77 WKS-SEQ-PRESTAMO               PIC 9(08) COMP VALUE ZEROES.
024200 77 WKS-SEQ-RESERVA                PIC 9(08) COMP VALUE ZEROES.
024300 01 WKS-ID-NUEVO.
024400    02 WKS-IDN-PREFIJO             PIC X(02).
024500    02 WKS-IDN-NUMERO              PIC 9(08).
024600    02 FILLER                      PIC X(02).
024700******************************************************************
024800*      L I N E A   D E   N O T I F I C A C I O N
024900******************************************************************
025000 01 WKS-LINEA-NOTIF                PIC X(80) VALUE SPACES.
025100 01 WKS-LINEA-NOTIF-R REDEFINES WKS-LINEA-NOTIF.
025200    02 WKS-LN-TIPO                 PIC X(12).
025300    02 WKS-LN-ID                   PIC X(12).
025400    02 WKS-LN-TEXTO                PIC X(56).
025500******************************************************************
025600*      U L T I M A   F E C H A   D E   T R A N S A C C I O N
025700******************************************************************
025800 01 WKS-ULTIMA-FECHA               PIC X(10) VALUE SPACES.
025900 01 WKS-ULTIMA-FECHA-R REDEFINES WKS-ULTIMA-FECHA.
026000    02 WKS-UF-ANO                  PIC 9(04).
026100    02 FILLER                      PIC X(01).
026200    02 WKS-UF-MES                  PIC 9(02).
026300    02 FILLER                      PIC X(01).
026400    02 WKS-UF-DIA                  PIC 9(02).
026500******************************************************************
026600*      A R E A   D E   E N L A C E   C O N   B D F C 1 S 0 0
026700******************************************************************
026800 01 WKS-PARAMETROS-FECHA.
026900    02 WKS-PF-FUNCION              PIC X(01).
027000    02 WKS-PF-FECHA-1              PIC X(10).
027100    02 WKS-PF-FECHA-2              PIC X(10).
027200    02 WKS-PF-DIAS                 PIC S9(05).
027300    02 WKS-PF-FECHA-RESULTADO      PIC X(10).
027400    02 WKS-PF-DIAS-RESULTADO       PIC S9(07).
027500    02 FILLER                      PIC X(03).
027600******************************************************************
027700*      T O T A L E S   D E   C O N T R O L   D E L   L O T E
027800******************************************************************
027900 01 WKS-CONTADORES.
028000    02 WKS-CNT-PRESTAMOS-EMIT      PIC 9(05) COMP VALUE ZEROES.
028100    02 WKS-CNT-PRESTAMOS-DEV       PIC 9(05) COMP VALUE ZEROES.
028200    02 WKS-CNT-PRESTAMOS-RENOV     PIC 9(05) COMP VALUE ZEROES.
028300    02 WKS-CNT-PRESTAMOS-RECH      PIC 9(05) COMP VALUE ZEROES.
028400    02 WKS-CNT-RESERVAS-CREA       PIC 9(05) COMP VALUE ZEROES.
028500    02 WKS-CNT-RESERVAS-CANC       PIC 9(05) COMP VALUE ZEROES.
028600    02 WKS-CNT-RESERVAS-CONV       PIC 9(05) COMP VALUE ZEROES.
028700    02 WKS-CNT-RESERVAS-RECH       PIC 9(05) COMP VALUE ZEROES.
028800    02 FILLER                      PIC X(02).
028900******************************************************************
029000*              V A R I A S   D E   T R A B A J O                *
029100******************************************************************
029200 01 WKS-SUBINDICE                  PIC 9(04) COMP VALUE ZEROES.
029300 01 WKS-PARAMETRO-ID-RECURSO       PIC X(10) VALUE SPACES.
029400******************************************************************
029500 PROCEDURE DIVISION.
029600******************************************************************
029700*               S E C C I O N    P R I N C I P A L
029800******************************************************************
029900 000-MAIN SECTION.
030000     PERFORM 100-APERTURA-ENTRADA
030100     PERFORM 110-CARGAR-CATALOGO     UNTIL FIN-RECURSO
030200     PERFORM 120-CARGAR-USUARIOS     UNTIL FIN-USUARIO
030300     PERFORM 130-CARGAR-PRESTAMOS    UNTIL FIN-PRESTAMO
030400     PERFORM 140-CARGAR-RESERVAS     UNTIL FIN-RESERVA
030500     PERFORM 150-CIERRA-ENTRADA-MAESTROS
030600     PERFORM 160-ABRIR-SALIDAS
030700     PERFORM 200-PROCESAR-TRANSACCIONES UNTIL FIN-TRANSACC
030800     PERFORM 700-REGRABAR-MAESTROS
030900     PERFORM 800-ESCRIBIR-CONTROL-TOTALES
031000     PERFORM 900-CIERRA-ARCHIVOS
031100     GOBACK.
031200 000-MAIN-E. EXIT.
031300
031400******************************************************************
031500*   100-APERTURA-ENTRADA : ABRE LOS MAESTROS Y EL ARCHIVO DE
031600*   TRANSACCIONES PARA SU CARGA INICIAL EN TABLA.
031700******************************************************************
031800 100-APERTURA-ENTRADA SECTION.
031900     OPEN INPUT RECURSO
032000     IF FS-RECURSO NOT EQUAL 0
032100        MOVE "RECURSO"  TO ARCHIVO
032200        MOVE "OPEN-IN"  TO ACCION
032300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032400                               FS-RECURSO, FSE-RECURSO
032500        PERFORM 900-CIERRA-ARCHIVOS
032600     END-IF
032700     OPEN INPUT USUARIO
032800     IF FS-USUARIO NOT EQUAL 0
032900        MOVE "USUARIO"  TO ARCHIVO
033000        MOVE "OPEN-IN"  TO ACCION
033100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033200                               FS-USUARIO, FSE-USUARIO
033300        PERFORM 900-CIERRA-ARCHIVOS
033400     END-IF
033500     OPEN INPUT PRESTAMO
033600     IF FS-PRESTAMO NOT EQUAL 0 AND 35
033700        MOVE "PRESTAMO"  TO ARCHIVO
033800        MOVE "OPEN-IN"   TO ACCION
033900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034000                               FS-PRESTAMO, FSE-PRESTAMO
034100        PERFORM 900-CIERRA-ARCHIVOS
034200     END-IF
034300     OPEN INPUT RESERVA
034400     IF FS-RESERVA NOT EQUAL 0 AND 35
034500        MOVE "RESERVA"  TO ARCHIVO
034600        MOVE "OPEN-IN"  TO ACCION
034700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034800                               FS-RESERVA, FSE-RESERVA
034900        PERFORM 900-CIERRA-ARCHIVOS
035000     END-IF.
035100 100-APERTURA-ENTRADA-E. EXIT.
035200
035300 110-CARGAR-CATALOGO SECTION.
035400     READ RECURSO NEXT RECORD
035500        AT END
035600           MOVE 1 TO WKS-FIN-RECURSO
035700        NOT AT END
035800           ADD 1                      TO WKS-TOTAL-RECURSOS
035900           SET IDX-RECURSO          TO WKS-TOTAL-RECURSOS
036000           MOVE BD-RECURSO            TO TRC-RAW(IDX-RECURSO)
036100     END-READ.
036200 110-CARGAR-CATALOGO-E. EXIT.
036300
036400 120-CARGAR-USUARIOS SECTION.
036500     READ USUARIO NEXT RECORD
036600        AT END
036700           MOVE 1 TO WKS-FIN-USUARIO
036800        NOT AT END
036900           ADD 1                      TO WKS-TOTAL-USUARIOS
037000           SET IDX-USUARIO          TO WKS-TOTAL-USUARIOS
037100           MOVE USR-ID-USUARIO  TO TBU-ID-USUARIO(IDX-USUARIO)
037200           MOVE USR-NOMBRE      TO TBU-NOMBRE(IDX-USUARIO)
037300           MOVE USR-APELLIDO    TO TBU-APELLIDO(IDX-USUARIO)
037400     END-READ.
037500 120-CARGAR-USUARIOS-E. EXIT.
037600
037700 130-CARGAR-PRESTAMOS SECTION.
037800     READ PRESTAMO NEXT RECORD
037900        AT END
038000           MOVE 1 TO WKS-FIN-PRESTAMO
038100        NOT AT END
038200           ADD 1                      TO WKS-TOTAL-PRESTAMOS
038300           SET IDX-PRESTAMO         TO WKS-TOTAL-PRESTAMOS
038400           MOVE PRE-ID-PRESTAMO
038500                   TO TBP-ID-PRESTAMO(IDX-PRESTAMO)
038600           MOVE PRE-ID-RECURSO
038700                   TO TBP-ID-RECURSO(IDX-PRESTAMO)
038800           MOVE PRE-ID-USUARIO
038900                   TO TBP-ID-USUARIO(IDX-PRESTAMO)
039000           MOVE PRE-FECHA-PRESTAMO
039100                   TO TBP-FECHA-PRESTAMO(IDX-PRESTAMO)
039200           MOVE PRE-FECHA-DEVOLUCION
039300                   TO TBP-FECHA-DEVOLUCION(IDX-PRESTAMO)
039400           MOVE PRE-DIAS-EXTENSION
039500                   TO TBP-DIAS-EXTENSION(IDX-PRESTAMO)
039600           MOVE PRE-ACTIVO
039700                   TO TBP-ACTIVO(IDX-PRESTAMO)
039800           IF WKS-SEQ-PRESTAMO < WKS-TOTAL-PRESTAMOS
039900              MOVE WKS-TOTAL-PRESTAMOS TO WKS-SEQ-PRESTAMO
040000           END-IF
040100     END-READ.
040200 130-CARGAR-PRESTAMOS-E. EXIT.
040300
040400 140-CARGAR-RESERVAS SECTION.
040500     READ RESERVA NEXT RECORD
040600        AT END
040700           MOVE 1 TO WKS-FIN-RESERVA
040800        NOT AT END
040900           ADD 1                      TO WKS-TOTAL-RESERVAS
041000           SET IDX-RESERVA          TO WKS-TOTAL-RESERVAS
041100           MOVE RES-ID-RESERVA
041200                   TO TBR-ID-RESERVA(IDX-RESERVA)
041300           MOVE RES-ID-RECURSO
041400                   TO TBR-ID-RECURSO(IDX-RESERVA)
041500           MOVE RES-ID-USUARIO
041600                   TO TBR-ID-USUARIO(IDX-RESERVA)
041700           MOVE RES-FECHA-RESERVA
041800                   TO TBR-FECHA-RESERVA(IDX-RESERVA)
041900           MOVE RES-PRIORIDAD
042000                   TO TBR-PRIORIDAD(IDX-RESERVA)
042100           MOVE RES-ACTIVA
042200                   TO TBR-ACTIVA(IDX-RESERVA)
042300           IF WKS-SEQ-RESERVA < WKS-TOTAL-RESERVAS
042400              MOVE WKS-TOTAL-RESERVAS TO WKS-SEQ-RESERVA
042500           END-IF
042600     END-READ.
042700 140-CARGAR-RESERVAS-E. EXIT.
042800
042900******************************************************************
043000*   150-CIERRA-ENTRADA-MAESTROS : SE CIERRAN LOS MAESTROS DE     *
043100*   PRESTAMO Y RESERVA (YA ESTAN EN TABLA) PARA VOLVER A ABRIRLOS*
043200*   EN SALIDA AL FINAL DEL LOTE (NO SE PUEDE REGRABAR UN ARCHIVO *
043300*   LINE SEQUENTIAL EN MODO I-O).                                *
043400******************************************************************
043500 150-CIERRA-ENTRADA-MAESTROS SECTION.
043600     CLOSE RECURSO PRESTAMO RESERVA.
043700 150-CIERRA-ENTRADA-MAESTROS-E. EXIT.
043800
043900 160-ABRIR-SALIDAS SECTION.
044000     OPEN INPUT TRANSACC
044100     IF FS-TRANSACC NOT EQUAL 0
044200        MOVE "TRANSACC" TO ARCHIVO
044300        MOVE "OPEN-IN"  TO ACCION
044400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044500                               FS-TRANSACC, FSE-TRANSACC
044600        PERFORM 900-CIERRA-ARCHIVOS
044700     END-IF
044800     OPEN OUTPUT NOTIFIC
044900     IF FS-NOTIFIC NOT EQUAL 0
045000        MOVE "NOTIFIC"  TO ARCHIVO
045100        MOVE "OPEN-OUT" TO ACCION
045200        PERFORM 900-CIERRA-ARCHIVOS
045300     END-IF.
045400 160-ABRIR-SALIDAS-E. EXIT.
045500
045600******************************************************************
045700*   200-PROCESAR-TRANSACCIONES : LEE EL ARCHIVO DE TRANSACCIONES *
045800*   EN EL ORDEN EN QUE VIENE Y DESPACHA SEGUN TRN-TIPO-TRANS.    *
045900******************************************************************
046000 200-PROCESAR-TRANSACCIONES SECTION.
046100     READ TRANSACC NEXT RECORD
046200        AT END
046300           MOVE 1 TO WKS-FIN-TRANSACC
046400        NOT AT END
046500           MOVE TRN-FECHA-TRANS  TO WKS-ULTIMA-FECHA
046600           EVALUATE TRUE
046700              WHEN TRN-ES-PRESTAR
046800                 PERFORM 210-TRANS-PRESTAR
046900              WHEN TRN-ES-DEVOLVER
047000                 PERFORM 220-TRANS-DEVOLVER
047100              WHEN TRN-ES-RENOVAR
047200                 PERFORM 230-TRANS-RENOVAR
047300              WHEN TRN-ES-RESERVAR
047400                 PERFORM 240-TRANS-RESERVAR
047500              WHEN TRN-ES-CANCELAR
047600                 PERFORM 250-TRANS-CANCELAR
047700              WHEN TRN-ES-CONVERTIR
047800                 PERFORM 260-TRANS-CONVERTIR
047900              WHEN OTHER
048000                 CONTINUE
048100           END-EVALUATE
048200     END-READ.
048300 200-PROCESAR-TRANSACCIONES-E. EXIT.
048400
048500******************************************************************
048600*   210-TRANS-PRESTAR : REGLA DE NEGOCIO 1 Y 2.  SOLO SE PRESTA  *
048700*   UN RECURSO CON ESTADO DISPONIBLE; LA FECHA DE DEVOLUCION SE  *
048800*   OBTIENE LLAMANDO A BDFC1S00 CON ACCION "A" (SUMA DIAS).      *
048900******************************************************************
049000 210-TRANS-PRESTAR SECTION.
049100     PERFORM 300-BUSCAR-RECURSO
049200     IF NOT RECURSO-ENCONTRADO OR NOT TRC-DISPONIBLE(IDX-RECURSO)
049300        ADD 1 TO WKS-CNT-PRESTAMOS-RECH
049400        MOVE "PRESTAR-RECH" TO WKS-LN-TIPO
049500        MOVE TRN-ID-RECURSO TO WKS-LN-ID
049600        MOVE "RECURSO NO DISPONIBLE PARA PRESTAMO"
049700                            TO WKS-LN-TEXTO
049800        WRITE REG-NOTIFIC   FROM WKS-LINEA-NOTIF
049900     ELSE
050000        ADD 1                TO WKS-SEQ-PRESTAMO
050100        ADD 1                TO WKS-TOTAL-PRESTAMOS
050200        SET IDX-PRESTAMO   TO WKS-TOTAL-PRESTAMOS
050300        MOVE "P-"            TO WKS-IDN-PREFIJO
050400        MOVE WKS-SEQ-PRESTAMO TO WKS-IDN-NUMERO
050500        MOVE WKS-ID-NUEVO    TO TBP-ID-PRESTAMO(IDX-PRESTAMO)
050600        MOVE TRN-ID-RECURSO  TO TBP-ID-RECURSO(IDX-PRESTAMO)
050700        MOVE TRN-ID-USUARIO  TO TBP-ID-USUARIO(IDX-PRESTAMO)
050800        MOVE TRN-FECHA-TRANS TO TBP-FECHA-PRESTAMO(IDX-PRESTAMO)
050900        MOVE "A"             TO WKS-PF-FUNCION
051000        MOVE TRN-FECHA-TRANS TO WKS-PF-FECHA-1
051100        MOVE TRN-DIAS-O-PRIORIDAD TO WKS-PF-DIAS
051200        CALL "BDFC1S00" USING WKS-PARAMETROS-FECHA
051300        MOVE WKS-PF-FECHA-RESULTADO
051400                             TO TBP-FECHA-DEVOLUCION(IDX-PRESTAMO)
051500        MOVE 0               TO TBP-DIAS-EXTENSION(IDX-PRESTAMO)
051600        MOVE "S"             TO TBP-ACTIVO(IDX-PRESTAMO)
051700        MOVE "PRESTADO"      TO TRC-ESTADO(IDX-RECURSO)
051800        ADD 1                TO WKS-CNT-PRESTAMOS-EMIT
051900        MOVE "PRESTAR-OK"    TO WKS-LN-TIPO
052000        MOVE TBP-ID-PRESTAMO(IDX-PRESTAMO) TO WKS-LN-ID
052100        MOVE "PRESTAMO EMITIDO SOBRE RECURSO"
052200                             TO WKS-LN-TEXTO
052300        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
052400     END-IF.
052500 210-TRANS-PRESTAR-E. EXIT.
052600
052700******************************************************************
052800*   220-TRANS-DEVOLVER : REGLA DE NEGOCIO 3.  SOLO SE DEVUELVE   *
052900*   UN PRESTAMO ACTIVO (ACTIVO = 'S').                           *
053000******************************************************************
053100 220-TRANS-DEVOLVER SECTION.
053200     PERFORM 310-BUSCAR-PRESTAMO
053300     IF NOT PRESTAMO-ENCONTRADO
053400           OR TBP-ES-CERRADA(IDX-PRESTAMO)
053500        ADD 1 TO WKS-CNT-PRESTAMOS-RECH
053600        MOVE "DEVOLVER-RECH" TO WKS-LN-TIPO
053700        MOVE TRN-ID-PRESTAMO TO WKS-LN-ID
053800        MOVE "PRESTAMO NO ENCONTRADO O YA DEVUELTO"
053900                             TO WKS-LN-TEXTO
054000        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
054100     ELSE
054200        MOVE "N"             TO TBP-ACTIVO(IDX-PRESTAMO)
054300        MOVE TBP-ID-RECURSO(IDX-PRESTAMO)
054400                             TO WKS-PARAMETRO-ID-RECURSO
054500        PERFORM 302-BUSCAR-RECURSO-POR-ID
054600        IF RECURSO-ENCONTRADO
054700           MOVE "DISPONIBLE" TO TRC-ESTADO(IDX-RECURSO)
054800        END-IF
054900        ADD 1                TO WKS-CNT-PRESTAMOS-DEV
055000        MOVE "DEVOLVER-OK"   TO WKS-LN-TIPO
055100        MOVE TBP-ID-PRESTAMO(IDX-PRESTAMO) TO WKS-LN-ID
055200        MOVE "PRESTAMO DEVUELTO, RECURSO LIBERADO"
055300                             TO WKS-LN-TEXTO
055400        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
055500     END-IF.
055600 220-TRANS-DEVOLVER-E. EXIT.
055700
055800******************************************************************
055900*   230-TRANS-RENOVAR : REGLA DE NEGOCIO 4.  SE EXTIENDE LA      *
056000*   FECHA DE DEVOLUCION EN DIAS-O-PRIORIDAD DIAS Y SE ACUMULA EN *
056100*   DIAS-EXTENSION.                                              *
056200******************************************************************
056300 230-TRANS-RENOVAR SECTION.
056400     PERFORM 310-BUSCAR-PRESTAMO
056500     IF NOT PRESTAMO-ENCONTRADO
056600           OR TBP-ES-CERRADA(IDX-PRESTAMO)
056700        ADD 1 TO WKS-CNT-PRESTAMOS-RECH
056800        MOVE "RENOVAR-RECH"  TO WKS-LN-TIPO
056900        MOVE TRN-ID-PRESTAMO TO WKS-LN-ID
057000        MOVE "PRESTAMO NO ENCONTRADO O YA DEVUELTO"
057100                             TO WKS-LN-TEXTO
057200        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
057300     ELSE
057400        MOVE "A"             TO WKS-PF-FUNCION
057500        MOVE TBP-FECHA-DEVOLUCION(IDX-PRESTAMO) TO WKS-PF-FECHA-1
057600        MOVE TRN-DIAS-O-PRIORIDAD TO WKS-PF-DIAS
057700        CALL "BDFC1S00" USING WKS-PARAMETROS-FECHA
057800        MOVE WKS-PF-FECHA-RESULTADO
057900                             TO TBP-FECHA-DEVOLUCION(IDX-PRESTAMO)
058000        ADD TRN-DIAS-O-PRIORIDAD
058100                             TO TBP-DIAS-EXTENSION(IDX-PRESTAMO)
058200        ADD 1                TO WKS-CNT-PRESTAMOS-RENOV
058300        MOVE "RENOVAR-OK"    TO WKS-LN-TIPO
058400        MOVE TBP-ID-PRESTAMO(IDX-PRESTAMO) TO WKS-LN-ID
058500        MOVE "PRESTAMO RENOVADO"
058600                             TO WKS-LN-TEXTO
058700        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
058800     END-IF.
058900 230-TRANS-RENOVAR-E. EXIT.
059000
059100******************************************************************
059200*   240-TRANS-RESERVAR : REGLA DE NEGOCIO 6.  SOLO SE RESERVA UN *
059300*   RECURSO QUE ESTE PRESTADO (PRESTADO) A OTRO SOCIO.           *
059400******************************************************************
059500 240-TRANS-RESERVAR SECTION.                                      TCK-0028
059600     PERFORM 300-BUSCAR-RECURSO
059700     IF NOT RECURSO-ENCONTRADO OR NOT TRC-PRESTADO(IDX-RECURSO)
059800        ADD 1 TO WKS-CNT-RESERVAS-RECH
059900        MOVE "RESERVAR-RECH" TO WKS-LN-TIPO
060000        MOVE TRN-ID-RECURSO  TO WKS-LN-ID
060100        MOVE "RECURSO NO SE PUEDE RESERVAR EN SU ESTADO"
060200                             TO WKS-LN-TEXTO
060300        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
060400     ELSE
060500        ADD 1                TO WKS-SEQ-RESERVA
060600        ADD 1                TO WKS-TOTAL-RESERVAS
060700        SET IDX-RESERVA    TO WKS-TOTAL-RESERVAS
060800        MOVE "R-"            TO WKS-IDN-PREFIJO
060900        MOVE WKS-SEQ-RESERVA TO WKS-IDN-NUMERO
061000        MOVE WKS-ID-NUEVO    TO TBR-ID-RESERVA(IDX-RESERVA)
061100        MOVE TRN-ID-RECURSO  TO TBR-ID-RECURSO(IDX-RESERVA)
061200        MOVE TRN-ID-USUARIO  TO TBR-ID-USUARIO(IDX-RESERVA)
061300        MOVE TRN-FECHA-TRANS TO TBR-FECHA-RESERVA(IDX-RESERVA)
061400        MOVE TRN-DIAS-O-PRIORIDAD TO TBR-PRIORIDAD(IDX-RESERVA)
061500        MOVE "S"             TO TBR-ACTIVA(IDX-RESERVA)
061600        MOVE "RESERVADO"     TO TRC-ESTADO(IDX-RECURSO)
061700        ADD 1                TO WKS-CNT-RESERVAS-CREA
061800        MOVE "RESERVAR-OK"   TO WKS-LN-TIPO
061900        MOVE TBR-ID-RESERVA(IDX-RESERVA) TO WKS-LN-ID
062000        MOVE "RESERVA CREADA SOBRE RECURSO PRESTADO"
062100                             TO WKS-LN-TEXTO
062200        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
062300     END-IF.
062400 240-TRANS-RESERVAR-E. EXIT.                                      TCK-0028
062500
062600******************************************************************
062700*   250-TRANS-CANCELAR : REGLA DE NEGOCIO 7.  EL RECURSO SOLO     *
062800*   VUELVE A PRESTADO SI NO QUEDA OTRA RESERVA ACTIVA SOBRE EL.  *
062900******************************************************************
063000 250-TRANS-CANCELAR SECTION.                                      TCK-0028
063100     PERFORM 320-BUSCAR-RESERVA
063200     IF NOT RESERVA-ENCONTRADA
063300           OR TBR-ES-CERRADA(IDX-RESERVA)
063400        ADD 1 TO WKS-CNT-RESERVAS-RECH
063500        MOVE "CANCELAR-RECH" TO WKS-LN-TIPO
063600        MOVE TRN-ID-RESERVA  TO WKS-LN-ID
063700        MOVE "RESERVA NO ENCONTRADA O YA CERRADA"
063800                             TO WKS-LN-TEXTO
063900        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
064000     ELSE
064100        MOVE "N"             TO TBR-ACTIVA(IDX-RESERVA)
064200        PERFORM 330-HAY-OTRA-RESERVA-ACTIVA
064300        IF NOT OTRA-RESERVA-ACTIVA
064400           MOVE TBR-ID-RECURSO(IDX-RESERVA)
064500                                TO WKS-PARAMETRO-ID-RECURSO
064600           PERFORM 302-BUSCAR-RECURSO-POR-ID
064700           IF RECURSO-ENCONTRADO
064800              MOVE "PRESTADO" TO TRC-ESTADO(IDX-RECURSO)
064900           END-IF
065000        END-IF
065100        ADD 1                TO WKS-CNT-RESERVAS-CANC
065200        MOVE "CANCELAR-OK"   TO WKS-LN-TIPO
065300        MOVE TBR-ID-RESERVA(IDX-RESERVA) TO WKS-LN-ID
065400        MOVE "RESERVA CANCELADA"
065500                             TO WKS-LN-TEXTO
065600        WRITE REG-NOTIFIC    FROM WKS-LINEA-NOTIF
065700     END-IF.
065800 250-TRANS-CANCELAR-E. EXIT.                                      TCK-0028
065900
066000******************************************************************
066100*   260-TRANS-CONVERTIR : REGLA DE NEGOCIO 8.  SIEMPRE DEJA EL   *
066200*   RECURSO EN PRESTADO Y CREA UN PRESTAMO NUEVO (EL PRESTAMO    *
066300*   ANTERIOR, SI EXISTE, NO SE TOCA).                            *
066400******************************************************************
066500 260-TRANS-CONVERTIR SECTION.                                     TCK-0028
066600     PERFORM 320-BUSCAR-RESERVA
066700     IF NOT RESERVA-ENCONTRADA
066800           OR TBR-ES-CERRADA(IDX-RESERVA)
066900        ADD 1 TO WKS-CNT-RESERVAS-RECH
067000        MOVE "CONVERTIR-RECH" TO WKS-LN-TIPO
067100        MOVE TRN-ID-RESERVA   TO WKS-LN-ID
067200        MOVE "RESERVA NO ENCONTRADA O YA CERRADA"
067300                              TO WKS-LN-TEXTO
067400        WRITE REG-NOTIFIC     FROM WKS-LINEA-NOTIF
067500     ELSE
067600        MOVE "N"              TO TBR-ACTIVA(IDX-RESERVA)
067700        MOVE TBR-ID-RECURSO(IDX-RESERVA)
067800                              TO WKS-PARAMETRO-ID-RECURSO
067900        PERFORM 302-BUSCAR-RECURSO-POR-ID
068000        IF RECURSO-ENCONTRADO
068100           MOVE "PRESTADO"    TO TRC-ESTADO(IDX-RECURSO)
068200        END-IF
068300        ADD 1                 TO WKS-SEQ-PRESTAMO
068400        ADD 1                 TO WKS-TOTAL-PRESTAMOS
068500        SET IDX-PRESTAMO    TO WKS-TOTAL-PRESTAMOS
068600        MOVE "P-"             TO WKS-IDN-PREFIJO
068700        MOVE WKS-SEQ-PRESTAMO TO WKS-IDN-NUMERO
068800        MOVE WKS-ID-NUEVO     TO TBP-ID-PRESTAMO(IDX-PRESTAMO)
068900        MOVE TBR-ID-RECURSO(IDX-RESERVA)
069000                              TO TBP-ID-RECURSO(IDX-PRESTAMO)
069100        MOVE TBR-ID-USUARIO(IDX-RESERVA)
069200                              TO TBP-ID-USUARIO(IDX-PRESTAMO)
069300        MOVE TRN-FECHA-TRANS  TO TBP-FECHA-PRESTAMO(IDX-PRESTAMO)
069400        MOVE "A"              TO WKS-PF-FUNCION
069500        MOVE TRN-FECHA-TRANS  TO WKS-PF-FECHA-1
069600        MOVE TRN-DIAS-O-PRIORIDAD TO WKS-PF-DIAS
069700        CALL "BDFC1S00" USING WKS-PARAMETROS-FECHA
069800        MOVE WKS-PF-FECHA-RESULTADO
069900                              TO TBP-FECHA-DEVOLUCION(IDX-PRESTAMO)
070000        MOVE 0                TO TBP-DIAS-EXTENSION(IDX-PRESTAMO)
070100        MOVE "S"              TO TBP-ACTIVO(IDX-PRESTAMO)
070200        ADD 1                 TO WKS-CNT-RESERVAS-CONV
070300        MOVE "CONVERTIR-OK"   TO WKS-LN-TIPO
070400        MOVE TBP-ID-PRESTAMO(IDX-PRESTAMO) TO WKS-LN-ID
070500        MOVE "RESERVA CONVERTIDA A PRESTAMO NUEVO"
070600                              TO WKS-LN-TEXTO
070700        WRITE REG-NOTIFIC     FROM WKS-LINEA-NOTIF
070800     END-IF.
070900 260-TRANS-CONVERTIR-E. EXIT.                                     TCK-0028
071000
071100******************************************************************
071200*   300-BUSCAR-RECURSO : BUSQUEDA SECUENCIAL DE TRN-ID-RECURSO   *
071300*   EN LA TABLA DE CATALOGO. DEJA EL INDICE EN IDX-RECURSO.      *
071400******************************************************************
071500 300-BUSCAR-RECURSO SECTION.
071600     MOVE 0 TO WKS-RECURSO-ENCONTRADO
071700     PERFORM 301-BUSCAR-RECURSO-CUERPO
071800        WITH TEST BEFORE
071900        VARYING WKS-SUBINDICE FROM 1 BY 1
072000        UNTIL WKS-SUBINDICE > WKS-TOTAL-RECURSOS.
072100 300-BUSCAR-RECURSO-E. EXIT.
072200
072300 301-BUSCAR-RECURSO-CUERPO SECTION.
072400     IF TRC-ID(WKS-SUBINDICE) = TRN-ID-RECURSO
072500        SET IDX-RECURSO TO WKS-SUBINDICE
072600        MOVE 1 TO WKS-RECURSO-ENCONTRADO
072700        MOVE WKS-TOTAL-RECURSOS TO WKS-SUBINDICE
072800     END-IF.
072900 301-BUSCAR-RECURSO-CUERPO-E. EXIT.
073000
073100******************************************************************
073200*   302-BUSCAR-RECURSO-POR-ID : VARIANTE QUE RECIBE EL ID EN      *
073300*   WKS-PARAMETRO-ID-RECURSO (USADA AL LIBERAR UN RECURSO DESDE   *
073400*   UN PRESTAMO O UNA RESERVA YA LOCALIZADOS EN SUS PROPIAS       *
073500*   TABLAS).                                                      *
073600******************************************************************
073700 302-BUSCAR-RECURSO-POR-ID SECTION.
073800     MOVE 0 TO WKS-RECURSO-ENCONTRADO
073900     PERFORM 303-BUSCAR-POR-ID-CUERPO
074000        WITH TEST BEFORE
074100        VARYING WKS-SUBINDICE FROM 1 BY 1
074200        UNTIL WKS-SUBINDICE > WKS-TOTAL-RECURSOS.
074300 302-BUSCAR-RECURSO-POR-ID-E. EXIT.
074400
074500 303-BUSCAR-POR-ID-CUERPO SECTION.
074600     IF TRC-ID(WKS-SUBINDICE) = WKS-PARAMETRO-ID-RECURSO
074700        SET IDX-RECURSO TO WKS-SUBINDICE
074800        MOVE 1 TO WKS-RECURSO-ENCONTRADO
074900        MOVE WKS-TOTAL-RECURSOS TO WKS-SUBINDICE
075000     END-IF.
075100 303-BUSCAR-POR-ID-CUERPO-E. EXIT.
075200
075300******************************************************************
075400*   310-BUSCAR-PRESTAMO : BUSQUEDA SECUENCIAL DE TRN-ID-PRESTAMO *
075500******************************************************************
075600 310-BUSCAR-PRESTAMO SECTION.
075700     MOVE 0 TO WKS-PRESTAMO-ENCONTRADO
075800     PERFORM 311-BUSCAR-PRESTAMO-CUERPO
075900        WITH TEST BEFORE
076000        VARYING WKS-SUBINDICE FROM 1 BY 1
076100        UNTIL WKS-SUBINDICE > WKS-TOTAL-PRESTAMOS.
076200 310-BUSCAR-PRESTAMO-E. EXIT.
076300
076400 311-BUSCAR-PRESTAMO-CUERPO SECTION.
076500     IF TBP-ID-PRESTAMO(WKS-SUBINDICE) = TRN-ID-PRESTAMO
076600        SET IDX-PRESTAMO TO WKS-SUBINDICE
076700        MOVE 1 TO WKS-PRESTAMO-ENCONTRADO
076800        MOVE WKS-TOTAL-PRESTAMOS TO WKS-SUBINDICE
076900     END-IF.
077000 311-BUSCAR-PRESTAMO-CUERPO-E. EXIT.
077100
077200******************************************************************
077300*   320-BUSCAR-RESERVA : BUSQUEDA SECUENCIAL DE TRN-ID-RESERVA   *
077400******************************************************************
077500 320-BUSCAR-RESERVA SECTION.                                      TCK-0028
077600     MOVE 0 TO WKS-RESERVA-ENCONTRADA
077700     PERFORM 321-BUSCAR-RESERVA-CUERPO
077800        WITH TEST BEFORE
077900        VARYING WKS-SUBINDICE FROM 1 BY 1
078000        UNTIL WKS-SUBINDICE > WKS-TOTAL-RESERVAS.
078100 320-BUSCAR-RESERVA-E. EXIT.                                      TCK-0028
078200
078300 321-BUSCAR-RESERVA-CUERPO SECTION.                               TCK-0028
078400     IF TBR-ID-RESERVA(WKS-SUBINDICE) = TRN-ID-RESERVA
078500        SET IDX-RESERVA TO WKS-SUBINDICE
078600        MOVE 1 TO WKS-RESERVA-ENCONTRADA
078700        MOVE WKS-TOTAL-RESERVAS TO WKS-SUBINDICE
078800     END-IF.
078900 321-BUSCAR-RESERVA-CUERPO-E. EXIT.                               TCK-0028
079000
079100******************************************************************
079200*   330-HAY-OTRA-RESERVA-ACTIVA : REGLA DE NEGOCIO 7. RECORRE LA *
079300*   TABLA DE RESERVAS BUSCANDO OTRA RESERVA ACTIVA SOBRE EL      *
079400*   MISMO RECURSO QUE LA RESERVA EN IDX-RESERVA.                *
079500******************************************************************
079600 330-HAY-OTRA-RESERVA-ACTIVA SECTION.                             TCK-0028
079700     MOVE 0 TO WKS-OTRA-RESERVA-ACTIVA
079800     PERFORM 331-OTRA-RESERVA-CUERPO
079900        WITH TEST BEFORE
080000        VARYING WKS-SUBINDICE FROM 1 BY 1
080100        UNTIL WKS-SUBINDICE > WKS-TOTAL-RESERVAS.
080200 330-HAY-OTRA-RESERVA-ACTIVA-E. EXIT.                             TCK-0028
080300
080400 331-OTRA-RESERVA-CUERPO SECTION.                                 TCK-0028
080500     IF TBR-ID-RECURSO(WKS-SUBINDICE) = TBR-ID-RECURSO(IDX-RESERVA)
080600           AND TBR-ES-ACTIVA(WKS-SUBINDICE)
080700        MOVE 1 TO WKS-OTRA-RESERVA-ACTIVA
080800     END-IF.
080900 331-OTRA-RESERVA-CUERPO-E. EXIT.                                 TCK-0028
081000
081100******************************************************************
081200*   700-REGRABAR-MAESTROS : SE REABREN EN SALIDA LOS MAESTROS DE *
081300*   RECURSOS, PRESTAMOS Y RESERVAS Y SE GRABA EL CONTENIDO       *
081400*   ACTUAL DE CADA TABLA (INCLUYE LAS ALTAS DE ESTE LOTE).       *
081500******************************************************************
081600 700-REGRABAR-MAESTROS SECTION.                                   TCK-0234
081700     OPEN OUTPUT RECURSO
081800     PERFORM 701-GRABAR-UN-RECURSO
081900        WITH TEST BEFORE
082000        VARYING WKS-SUBINDICE FROM 1 BY 1
082100        UNTIL WKS-SUBINDICE > WKS-TOTAL-RECURSOS
082200     CLOSE RECURSO
082300
082400     OPEN OUTPUT PRESTAMO
082500     PERFORM 702-GRABAR-UN-PRESTAMO
082600        WITH TEST BEFORE
082700        VARYING WKS-SUBINDICE FROM 1 BY 1
082800        UNTIL WKS-SUBINDICE > WKS-TOTAL-PRESTAMOS
082900     CLOSE PRESTAMO
083000
083100     OPEN OUTPUT RESERVA
083200     PERFORM 703-GRABAR-UNA-RESERVA
083300        WITH TEST BEFORE
083400        VARYING WKS-SUBINDICE FROM 1 BY 1
083500        UNTIL WKS-SUBINDICE > WKS-TOTAL-RESERVAS
083600     CLOSE RESERVA.
083700 700-REGRABAR-MAESTROS-E. EXIT.                                   TCK-0234
083800
083900 701-GRABAR-UN-RECURSO SECTION.                                   TCK-0234
084000     MOVE TRC-RAW(WKS-SUBINDICE) TO BD-RECURSO
084100     WRITE BD-RECURSO.
084200 701-GRABAR-UN-RECURSO-E. EXIT.                                   TCK-0234
084300
084400 702-GRABAR-UN-PRESTAMO SECTION.                                  TCK-0234
084500     MOVE TBP-ID-PRESTAMO(WKS-SUBINDICE)     TO PRE-ID-PRESTAMO
084600     MOVE TBP-ID-RECURSO(WKS-SUBINDICE)      TO PRE-ID-RECURSO
084700     MOVE TBP-ID-USUARIO(WKS-SUBINDICE)      TO PRE-ID-USUARIO
084800     MOVE TBP-FECHA-PRESTAMO(WKS-SUBINDICE)  TO PRE-FECHA-PRESTAMO
084900     MOVE TBP-FECHA-DEVOLUCION(WKS-SUBINDICE)
085000                                           TO PRE-FECHA-DEVOLUCION
085100     MOVE TBP-DIAS-EXTENSION(WKS-SUBINDICE)  TO PRE-DIAS-EXTENSION
085200     MOVE TBP-ACTIVO(WKS-SUBINDICE)          TO PRE-ACTIVO
085300     WRITE BD-PRESTAMO.
085400 702-GRABAR-UN-PRESTAMO-E. EXIT.                                  TCK-0234
085500
085600 703-GRABAR-UNA-RESERVA SECTION.                                  TCK-0234
085700     MOVE TBR-ID-RESERVA(WKS-SUBINDICE)      TO RES-ID-RESERVA
085800     MOVE TBR-ID-RECURSO(WKS-SUBINDICE)      TO RES-ID-RECURSO
085900     MOVE TBR-ID-USUARIO(WKS-SUBINDICE)      TO RES-ID-USUARIO
086000     MOVE TBR-FECHA-RESERVA(WKS-SUBINDICE)   TO RES-FECHA-RESERVA
086100     MOVE TBR-PRIORIDAD(WKS-SUBINDICE)       TO RES-PRIORIDAD
086200     MOVE TBR-ACTIVA(WKS-SUBINDICE)          TO RES-ACTIVA
086300     WRITE BD-RESERVA.
086400 703-GRABAR-UNA-RESERVA-E. EXIT.                                  TCK-0234
086500
086600******************************************************************
086700*   800-ESCRIBIR-CONTROL-TOTALES : DEJA UN UNICO REGISTRO PARA   *
086800*   QUE BDAL1B01 IMPRIMA EL PIE DE TOTALES COMBINADO DEL LOTE.   *
086900******************************************************************
087000 800-ESCRIBIR-CONTROL-TOTALES SECTION.                            TCK-0234
087100     MOVE WKS-CNT-PRESTAMOS-EMIT  TO CTL-PRESTAMOS-EMITIDOS
087200     MOVE WKS-CNT-PRESTAMOS-DEV   TO CTL-PRESTAMOS-DEVUELTOS
087300     MOVE WKS-CNT-PRESTAMOS-RENOV TO CTL-PRESTAMOS-RENOVADOS
087400     MOVE WKS-CNT-PRESTAMOS-RECH  TO CTL-PRESTAMOS-RECHAZADOS
087500     MOVE WKS-CNT-RESERVAS-CREA   TO CTL-RESERVAS-CREADAS
087600     MOVE WKS-CNT-RESERVAS-CANC   TO CTL-RESERVAS-CANCELADAS
087700     MOVE WKS-CNT-RESERVAS-CONV   TO CTL-RESERVAS-CONVERTIDAS
087800     MOVE WKS-CNT-RESERVAS-RECH   TO CTL-RESERVAS-RECHAZADAS
087900     MOVE WKS-ULTIMA-FECHA        TO CTL-FECHA-CORTE
088000     MOVE SPACES                  TO CTL-FILLER
088100     OPEN OUTPUT BDCTLTOT
088200     WRITE BD-CONTROL-TOTALES
088300     CLOSE BDCTLTOT.
088400 800-ESCRIBIR-CONTROL-TOTALES-E. EXIT.                            TCK-0234
088500
088600 900-CIERRA-ARCHIVOS SECTION.
088700     CLOSE RECURSO USUARIO TRANSACC PRESTAMO RESERVA NOTIFIC
088800           BDCTLTOT.
088900 900-CIERRA-ARCHIVOS-E. EXIT.
089000
