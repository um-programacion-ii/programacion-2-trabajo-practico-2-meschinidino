000100******************************************************************
000200*    BDTRANSA   -  ARCHIVO DE TRANSACCIONES DEL LOTE             *
000300*    APLICACION : BIBLIOTECA DIGITAL                             *
000400*    USADO POR  : BDPR1B01                                       *
000500*    DESCRIPCION: UN REGISTRO POR COMANDO DE LOTE. SE PROCESA    *
000600*                 EN EL ORDEN EN QUE VIENE EN EL ARCHIVO.        *
000700*    MANT.       : 1983-04-11  EDR   TCK-0001    ALTA INICIAL     *
000800******************************************************************
000900 01  BD-TRANSACCION.                                              TCK-0001
001000     02  TRN-TIPO-TRANS          PIC X(10).
001100         88  TRN-ES-PRESTAR               VALUE "PRESTAR".
001200         88  TRN-ES-DEVOLVER              VALUE "DEVOLVER".
001300         88  TRN-ES-RENOVAR               VALUE "RENOVAR".
001400         88  TRN-ES-RESERVAR              VALUE "RESERVAR".
001500         88  TRN-ES-CANCELAR              VALUE "CANCELAR".
001600         88  TRN-ES-CONVERTIR             VALUE "CONVERTIR".
001700     02  TRN-ID-RECURSO          PIC X(10).
001800     02  TRN-ID-PRESTAMO         PIC X(10).
001900     02  TRN-ID-RESERVA          PIC X(10).
002000     02  TRN-ID-USUARIO          PIC 9(09).
002100     02  TRN-DIAS-O-PRIORIDAD    PIC 9(03).
002200     02  TRN-FECHA-TRANS         PIC X(10).
002300     02  FILLER                 PIC X(08).
