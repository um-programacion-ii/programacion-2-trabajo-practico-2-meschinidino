000100******************************************************************
000200* FECHA       : 11/04/1983                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : BIBLIOTECA DIGITAL                                *
000500* PROGRAMA    : BDFC1S00                                         *
000600* TIPO        : SUBRUTINA DE FECHAS (CALLED)                     *
000700* DESCRIPCION : RUTINA DE ARITMETICA DE FECHAS PARA EL LOTE DE   *
000800*             : PRESTAMOS/RESERVAS. SUMA DIAS CALENDARIO A UNA   *
000900*             : FECHA (VENCIMIENTOS, RENOVACIONES) Y CALCULA LA  *
001000*             : DIFERENCIA EN DIAS ENTRE DOS FECHAS (ALERTA DE   *
001100*             : VENCIMIENTO). NO USA FUNCIONES INTRINSECAS DE    *
001200*             : FECHA; EL CALCULO ES MANUAL CON TABLA DE DIAS    *
001300*             : POR MES, IGUAL QUE EN OTRAS RUTINAS DEL AREA.    *
001400* ARCHIVOS    : NO APLICA                                        *
001500* PROGRAMA(S) : LLAMADO POR BDPR1B01 Y BDAL1B01                  *
001600* ACCION (ES) : A=SUMA DIAS, D=DIFERENCIA DE DIAS                *
001700* INSTALADO   : 11/04/1983                                       *
001800* BPM/RATIONAL: TCK-0001                                         *
001900* NOMBRE      : ARITMETICA DE FECHAS BIBLIOTECA DIGITAL          *
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                           *
002200* ---------------------------------------------------------------*
002300* FECHA      PROGRAMADOR   TICKET        DESCRIPCION             *
002400* ---------- ------------- ------------- ----------------------- *
002500* 11/04/1983 EDR           TCK-0001      ALTA INICIAL, FUNCION A *
002600*                                        (SUMA DIAS) Y D         *
002700*                                        (DIFERENCIA DE DIAS).  *
002800* 23/08/1986 EDR           TCK-0034      SE CORRIGE EL CALCULO   *
002900*                                        DE AnO BISIESTO EN LA  *
003000*                                        FUNCION D (FALTABA EL  *
003100*                                        CASO MULTIPLO DE 400). *
003200* 05/02/1991 MQR           TCK-0079      SE AGREGA VALIDACION DE *
003300*                                        LK-FUNCION INVALIDA,   *
003400*                                        REGRESA LK-DIAS-RSLT   *
003500*                                        EN 999999 COMO ERROR.  *
003600* 14/10/1998 MQR           TCK-0117      REVISION Y2K DE LOS     *
003700*                                        CAMPOS DE AnO: YA SE   *
003800*                                        RECIBEN 4 DIGITOS      *
003900*                                        DESDE BDPR1B01/AL1B01, *
004000*                                        SE ELIMINA VENTANA DE  *
004100*                                        SIGLO DE 2 DIGITOS.    *
004200* 19/06/2004 PDR           TCK-0233      LIMPIEZA DE COMENTARIOS *
004300*                                        Y REVISION GENERAL.    *
004400* 25/06/2004 PDR           TCK-0238      SE CORRIGE 200-DIFEREN- *
004500*                                        CIA-DIAS: GUARDABA EL  *
004600*                                        ORDINAL DE FECHA-1      *
004700*                                        SOBRE SI MISMO Y LUEGO *
004800*                                        LO PISABA CON EL DE     *
004900*                                        FECHA-2, LA RESTA DABA  *
005000*                                        SIEMPRE CERO. LA ALERTA *
005100*                                        DE VENCIMIENTO NUNCA    *
005200*                                        CLASIFICABA VENCIDOS NI *
005300*                                        PROXIMOS A VENCER.      *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.                    BDFC1S00.
005700 AUTHOR.                        ERICK DANIEL RAMIREZ.
005800 INSTALLATION.                  BIBLIOTECA DIGITAL - AREA LOTES.
005900 DATE-WRITTEN.                  11/04/1983.
006000 DATE-COMPILED.                 19/06/2004.
006100 SECURITY.                      USO INTERNO AREA DE SISTEMAS.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*           TABLA DE DIAS POR MES (AnO NO BISIESTO)              *
007000******************************************************************
007100 01  WKS-TABLA-DIAS-MES.
007200     02  FILLER                 PIC X(24) VALUE
007300                                     "312831303130313130313031".
007400 01  WKS-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
007500     02  WKS-DIAS-EN-MES         PIC 9(02) OCCURS 12 TIMES.
007600*
007700 01  WKS-ACUMULADO-MES.
007800     02  FILLER                 PIC 9(03) VALUE 000.
007900     02  FILLER                 PIC 9(03) VALUE 031.
008000     02  FILLER                 PIC 9(03) VALUE 059.
008100     02  FILLER                 PIC 9(03) VALUE 090.
008200     02  FILLER                 PIC 9(03) VALUE 120.
008300     02  FILLER                 PIC 9(03) VALUE 151.
008400     02  FILLER                 PIC 9(03) VALUE 181.
008500     02  FILLER                 PIC 9(03) VALUE 212.
008600     02  FILLER                 PIC 9(03) VALUE 243.
008700     02  FILLER                 PIC 9(03) VALUE 273.
008800     02  FILLER                 PIC 9(03) VALUE 304.
008900     02  FILLER                 PIC 9(03) VALUE 334.
009000 01  WKS-ACUMULADO-MES-R REDEFINES WKS-ACUMULADO-MES.
009100     02  WKS-DIAS-ACUM-ANTES     PIC 9(03) OCCURS 12 TIMES.
009200*
009300 01  WKS-CAMPOS-DE-TRABAJO.
009400     02  WKS-NOMBRE-PROGRAMA     PIC X(08) VALUE "BDFC1S00".
009500     02  WKS-ANO                 PIC 9(04) VALUE ZEROS.
009600     02  WKS-MES                 PIC 9(02) VALUE ZEROS.
009700     02  WKS-DIA                 PIC 9(02) VALUE ZEROS.
009800     02  WKS-ES-BISIESTO         PIC 9(01) VALUE ZEROS.
009900         88  WKS-BISIESTO                  VALUE 1.
010000     02  WKS-RESIDUO             PIC 9(04) VALUE ZEROS.
010100*
010200 77  WKS-CONTADOR-DIAS           PIC 9(05) COMP VALUE ZEROS.
010300 77  WKS-DIAS-DEL-MES            PIC 9(02) COMP VALUE ZEROS.
010400 01  WKS-ORDINAL-1               PIC S9(09) COMP VALUE ZEROS.
010500 01  WKS-ORDINAL-2               PIC S9(09) COMP VALUE ZEROS.
010600 01  WKS-BISIESTOS-ANTES         PIC S9(09) COMP VALUE ZEROS.
010700*
010800*   AREA DE TRABAJO PARA DESCOMPONER UNA FECHA X(10) AAAA-MM-DD
010900*   RECIBIDA EN LINKAGE, SIN USAR REFERENCE-MODIFICATION.
011000 01  WKS-FECHA-TRABAJO           PIC X(10) VALUE SPACES.
011100 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
011200     02  WKS-FT-ANO              PIC 9(04).
011300     02  WKS-FT-SEP1              PIC X(01).
011400     02  WKS-FT-MES              PIC 9(02).
011500     02  WKS-FT-SEP2              PIC X(01).
011600     02  WKS-FT-DIA              PIC 9(02).
011700******************************************************************
011800*             AREA DE ENLACE CON EL PROGRAMA LLAMADOR             *
011900******************************************************************
012000 LINKAGE SECTION.
012100 01  LK-PARAMETROS.
012200     02  LK-FUNCION              PIC X(01).
012300         88  LK-SUMAR-DIAS                 VALUE "A".
012400         88  LK-DIFERENCIA-DIAS            VALUE "D".
012500     02  LK-FECHA-1              PIC X(10).
012600     02  LK-FECHA-2              PIC X(10).
012700     02  LK-DIAS                 PIC S9(05).
012800     02  LK-FECHA-RESULTADO      PIC X(10).
012900     02  LK-DIAS-RESULTADO       PIC S9(07).
013000******************************************************************
013100 PROCEDURE DIVISION USING LK-PARAMETROS.
013200******************************************************************
013300*               S E C C I O N    P R I N C I P A L
013400******************************************************************
013500 000-MAIN SECTION.                                                TCK-0079
013600     EVALUATE TRUE
013700        WHEN LK-SUMAR-DIAS
013800           PERFORM 100-SUMAR-DIAS
013900        WHEN LK-DIFERENCIA-DIAS
014000           PERFORM 200-DIFERENCIA-DIAS
014100        WHEN OTHER
014200           MOVE 999999           TO LK-DIAS-RESULTADO
014300     END-EVALUATE
014400     GOBACK.
014500 000-MAIN-E. EXIT.
014600
014700******************************************************************
014800*   100-SUMAR-DIAS : LK-FECHA-RESULTADO = LK-FECHA-1 + LK-DIAS    *
014900*   SE AVANZA DIA POR DIA (LK-DIAS ES COMO MAXIMO 999, VIENE DE   *
015000*   TRN-DIAS-O-PRIORIDAD PIC 9(03)) PARA NO DEPENDER DE NINGUNA   *
015100*   FUNCION INTRINSECA DE FECHA.                                  *
015200******************************************************************
015300 100-SUMAR-DIAS SECTION.
015400     PERFORM 110-DESCOMPONER-FECHA-1
015500     MOVE 0 TO WKS-CONTADOR-DIAS
015600     PERFORM 120-AVANZAR-UN-DIA
015700        WITH TEST BEFORE
015800        VARYING WKS-CONTADOR-DIAS FROM 1 BY 1
015900        UNTIL WKS-CONTADOR-DIAS > LK-DIAS
016000     PERFORM 190-RECOMPONER-FECHA-RESULTADO.
016100 100-SUMAR-DIAS-E. EXIT.
016200
016300 110-DESCOMPONER-FECHA-1 SECTION.                                 TCK-0117
016400     MOVE LK-FECHA-1             TO WKS-FECHA-TRABAJO
016500     MOVE WKS-FT-ANO             TO WKS-ANO
016600     MOVE WKS-FT-MES             TO WKS-MES
016700     MOVE WKS-FT-DIA             TO WKS-DIA.
016800 110-DESCOMPONER-FECHA-1-E. EXIT.
016900
017000 120-AVANZAR-UN-DIA SECTION.
017100     PERFORM 130-CALCULAR-BISIESTO
017200     MOVE WKS-DIAS-EN-MES(WKS-MES) TO WKS-DIAS-DEL-MES
017300     IF WKS-MES = 2 AND WKS-BISIESTO
017400        ADD 1                   TO WKS-DIAS-DEL-MES
017500     END-IF
017600     ADD 1                      TO WKS-DIA
017700     IF WKS-DIA > WKS-DIAS-DEL-MES
017800        MOVE 1                 TO WKS-DIA
017900        ADD 1                  TO WKS-MES
018000        IF WKS-MES > 12
018100           MOVE 1              TO WKS-MES
018200           ADD 1               TO WKS-ANO
018300        END-IF
018400     END-IF.
018500 120-AVANZAR-UN-DIA-E. EXIT.
018600
018700 130-CALCULAR-BISIESTO SECTION.                                   TCK-0034
018800     MOVE 0 TO WKS-ES-BISIESTO
018900     DIVIDE WKS-ANO BY 4 GIVING WKS-RESIDUO
019000           REMAINDER WKS-RESIDUO
019100     IF WKS-RESIDUO = 0
019200        MOVE 1                 TO WKS-ES-BISIESTO
019300        DIVIDE WKS-ANO BY 100 GIVING WKS-RESIDUO
019400              REMAINDER WKS-RESIDUO
019500        IF WKS-RESIDUO = 0
019600           MOVE 0              TO WKS-ES-BISIESTO
019700           DIVIDE WKS-ANO BY 400 GIVING WKS-RESIDUO
019800                 REMAINDER WKS-RESIDUO
019900           IF WKS-RESIDUO = 0
020000              MOVE 1           TO WKS-ES-BISIESTO
020100           END-IF
020200        END-IF
020300     END-IF.
020400 130-CALCULAR-BISIESTO-E. EXIT.
020500
020600 190-RECOMPONER-FECHA-RESULTADO SECTION.
020700     MOVE WKS-ANO                TO WKS-FT-ANO
020800     MOVE WKS-MES                TO WKS-FT-MES
020900     MOVE WKS-DIA                TO WKS-FT-DIA
021000     MOVE "-"                    TO WKS-FT-SEP1
021100     MOVE "-"                    TO WKS-FT-SEP2
021200     MOVE WKS-FECHA-TRABAJO      TO LK-FECHA-RESULTADO.
021300 190-RECOMPONER-FECHA-RESULTADO-E. EXIT.
021400
021500******************************************************************
021600*   200-DIFERENCIA-DIAS : LK-DIAS-RESULTADO = ORDINAL(FECHA-1)   *
021700*                         MENOS ORDINAL(FECHA-2).                *
021800*   SE USA PARA LA ALERTA DE VENCIMIENTO: FECHA-1 = FECHA-      *
021900*   DEVOLUCION DEL PRESTAMO, FECHA-2 = FECHA DE HOY (FECHA-TRANS *
022000*   DE LA TRANSACCION). UN RESULTADO NEGATIVO SIGNIFICA QUE LA   *
022100*   FECHA-1 YA PASO (PRESTAMO VENCIDO).                          *
022200******************************************************************
022300 200-DIFERENCIA-DIAS SECTION.                                     TCK-0238
022400     MOVE LK-FECHA-1             TO WKS-FECHA-TRABAJO
022500     MOVE WKS-FT-ANO             TO WKS-ANO
022600     MOVE WKS-FT-MES             TO WKS-MES
022700     MOVE WKS-FT-DIA             TO WKS-DIA
022800     PERFORM 210-CALCULAR-ORDINAL
022900     MOVE WKS-ORDINAL-1          TO WKS-ORDINAL-2
023000
023100     MOVE LK-FECHA-2             TO WKS-FECHA-TRABAJO
023200     MOVE WKS-FT-ANO             TO WKS-ANO
023300     MOVE WKS-FT-MES             TO WKS-MES
023400     MOVE WKS-FT-DIA             TO WKS-DIA
023500     PERFORM 210-CALCULAR-ORDINAL
023600
023700     COMPUTE LK-DIAS-RESULTADO =
023800             WKS-ORDINAL-2 - WKS-ORDINAL-1.
023900 200-DIFERENCIA-DIAS-E. EXIT.
024000
024100******************************************************************
024200*   210-CALCULAR-ORDINAL : CONVIERTE WKS-ANO/MES/DIA EN UN       *
024300*   NUMERO DE DIA ABSOLUTO (NO ES FECHA JULIANA REAL, ES UN      *
024400*   CONTADOR PROPIO, PERO ES CONSISTENTE PARA RESTAR DOS         *
024500*   FECHAS). DEJA EL RESULTADO EN WKS-ORDINAL-1.                 *
024600******************************************************************
024700 210-CALCULAR-ORDINAL SECTION.                                    TCK-0117
024800     PERFORM 130-CALCULAR-BISIESTO
024900     COMPUTE WKS-BISIESTOS-ANTES =
025000             ((WKS-ANO - 1) / 4)
025100           - ((WKS-ANO - 1) / 100)
025200           + ((WKS-ANO - 1) / 400)
025300     COMPUTE WKS-ORDINAL-1 =
025400             (WKS-ANO - 1) * 365
025500           + WKS-BISIESTOS-ANTES
025600           + WKS-DIAS-ACUM-ANTES(WKS-MES)
025700           + WKS-DIA
025800     IF WKS-MES > 2 AND WKS-BISIESTO
025900        ADD 1                   TO WKS-ORDINAL-1
026000     END-IF.
026100 210-CALCULAR-ORDINAL-E. EXIT.
